000010******************************************************************
000020*               C O P Y B O O K   C P R E A N 0 1                *
000030******************************************************************
000040* APLICACION  : VENTAS BIENES RAICES                             *
000050* COPYBOOK    : CPREAN01                                         *
000060* DESCRIPCION : MAESTRO DE AGENTES AGENTS, CARGADO A TABLA PARA  *
000070*             : BUSQUEDA BINARIA.  USADO POR REAN0001.            *
000080* MANTTO      : 1988-06-21 JRM  ALTA INICIAL DEL COPYBOOK.       *
000090*             : 1999-07-09 CHG  REVISION Y2K, SIN CAMBIO DE      *
000100*             :                 LAYOUT.                          *
000110******************************************************************
000120* NOTA: AGENT-RECORD OCUPA EL ANCHO EXACTO DEL CONTRATO DE       *
000130*       ARCHIVO (39 BYTES) SIN FILLER DE RELLENO.  EL ARCHIVO    *
000140*       DEBE VENIR ORDENADO ASCENDENTE POR AGT-ID.               *
000150******************************************************************
000160*----------------------------------------------------------------
000170* R5 - MAESTRO DE AGENTE AGENTS (39 BYTES)
000180*----------------------------------------------------------------
000190 01  AGENT-RECORD.
000200     05  AGT-ID                      PIC 9(04).
000210     05  AGT-NAME                    PIC X(20).
000220     05  AGT-CITY                    PIC X(15).
