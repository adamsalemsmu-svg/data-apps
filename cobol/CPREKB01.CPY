000010******************************************************************
000020*               C O P Y B O O K   C P R E K B 0 1                *
000030******************************************************************
000040* APLICACION  : VENTAS BIENES RAICES                             *
000050* COPYBOOK    : CPREKB01                                         *
000060* DESCRIPCION : PREGUNTA DE TEXTO LIBRE QSTIN, UN USUARIO Y UNA  *
000070*             : PREGUNTA POR REGISTRO.  USADO POR REKB0001.      *
000080* MANTTO      : 1987-03-02 JRM  ALTA INICIAL DEL COPYBOOK.       *
000090*             : 1999-05-14 CHG  REVISION Y2K, SIN CAMBIO DE      *
000100*             :                 LAYOUT.                          *
000110******************************************************************
000120* NOTA: QUESTION-RECORD OCUPA EL ANCHO EXACTO DEL CONTRATO DE    *
000130*       ARCHIVO (120 BYTES) SIN FILLER DE RELLENO.               *
000140******************************************************************
000150*----------------------------------------------------------------
000160* R3 - PREGUNTA DE ENTRADA QSTIN (120 BYTES)
000170*----------------------------------------------------------------
000180 01  QUESTION-RECORD.
000190     05  Q-USER                      PIC X(20).
000200     05  Q-TEXT                      PIC X(100).
