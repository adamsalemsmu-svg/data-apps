000010******************************************************************
000020*                P R O G R A M A   R E K B 0 0 0 1                *
000030******************************************************************
000040* FECHA       : 02/03/1987                                       *
000050* PROGRAMADOR : JORGE RAUL MORALES (JRM)                         *
000060* APLICACION  : VENTAS BIENES RAICES                              *
000070* PROGRAMA    : REKB0001                                         *
000080* TIPO        : PROCESO BATCH                                    *
000090* DESCRIPCION : RESPONDEDOR DE BASE DE CONOCIMIENTO.  LEE         *
000100*             : PREGUNTAS DE TEXTO LIBRE DE QSTIN, LAS COMPARA    *
000110*             : CONTRA UNA TABLA FIJA DE REGLAS DE PALABRAS       *
000120*             : CLAVE SOBRE SQL/SNOWFLAKE Y ESCRIBE LA RESPUESTA  *
000130*             : CORRESPONDIENTE EN REPLYOUT.                     *
000140* ARCHIVOS    : QSTIN (ENTRADA), REPLYOUT (SALIDA)                *
000150* PROGRAMA(S) : NINGUNO (NO HACE CALL A SUBPROGRAMAS)            *
000160******************************************************************
000170*                 B I T A C O R A   D E   C A M B I O S          *
000180******************************************************************
000190* 1987-03-02 JRM  ALTA INICIAL DEL PROGRAMA. SOLICITUD DSI-0098. *
000200* 1987-04-20 JRM  SE AGREGA REGLA DE SALUDO (HELLO/HI/HEY).      *
000210* 1987-09-11 CBR  SE AGREGAN REGLAS DE QUALIFY Y DE JOINS.       *
000220* 1988-02-14 CBR  SE AGREGA REGLA DE PERFORMANCE/TUNING/SPEED.   *
000230* 1988-07-30 JRM  SE AGREGA REGLA DE CONVERT/T-SQL Y SQL SERVER. *
000240*                 SOLICITUD DSI-0122.                             *
000250* 1989-01-09 JRM  SE AGREGA REGLA DE DATEADD Y DATE ADD.         *
000260* 1989-05-23 CBR  SE AGREGA REGLA DE NOLOCK A PETICION DE DBA.   *
000270* 1989-11-02 CBR  SE AGREGAN REGLAS DE GETDATE() E ISNULL(.      *
000280* 1990-03-15 JRM  SE AGREGA REGLA DE TOP SEGUIDO DE NUMERO.      *
000290* 1990-08-27 JRM  SE AGREGA REGLA DE PIVOT/UNPIVOT, ULTIMA DE LA *
000300*                 TABLA. SOLICITUD DSI-0159.                      *
000310* 1991-04-03 CBR  SE CORRIGE DETECCION DE PALABRA COMPLETA, NO   *
000320*                 DEBE DISPARAR CON SUBCADENAS (EJ. 'JOINT').    *
000330* 1992-10-19 JRM  REVISION GENERAL, SE DOCUMENTA LA CONVENCION   *
000340*                 DE 'PRIMERA REGLA QUE COINCIDE GANA'.          *
000350* 1995-06-06 CBR  SE AMPLIA Q-TEXT DE TRABAJO POR PREGUNTAS MAS  *
000360*                 LARGAS RECIBIDAS DE LA MESA DE AYUDA.          *
000370* 1996-12-10 CBR  REVISION GENERAL DE ESTANDARES DE CODIFICACION *
000380*                 DEL DEPARTAMENTO. SIN CAMBIO DE LOGICA.        *
000390* 1998-09-21 RPA  REVISION Y2K DEL PROGRAMA.  EL PROGRAMA NO     *
000400*                 MANEJA FECHAS DE CALENDARIO, NO APLICA AJUSTE. *
000410*                 SOLICITUD Y2K-0031, CERTIFICADO CONFORME.      *
000420* 1999-05-14 RPA  SEGUNDA REVISION Y2K, COPYBOOKS CPREKB01/02    *
000430*                 CONFIRMADOS SIN CAMPOS DE FECHA DE 2 DIGITOS.  *
000440* 2000-11-07 LQR  SE AGREGAN CONTADORES DE RESPUESTAS KB CONTRA  *
000450*                 FALLBACK EN ESTADISTICAS FINALES.               *
000460* 2002-08-25 LQR  SE CORRIGE REGLA DE GETDATE(), NO TOLERABA     *
000470*                 ESPACIOS DENTRO DEL PARENTESIS. DSI-0398.      *
000480******************************************************************
000490 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     REKB0001.
000510 AUTHOR.         JORGE RAUL MORALES.
000520 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - VENTAS BIENES RAICES.
000530 DATE-WRITTEN.   02/03/1987.
000540 DATE-COMPILED.
000550 SECURITY.       CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO
000560                  DE SISTEMAS.
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-370.
000610 OBJECT-COMPUTER. IBM-370.
000620 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT QSTIN    ASSIGN TO QSTIN
000660            ORGANIZATION IS SEQUENTIAL
000670            FILE STATUS IS FS-QSTIN FSE-QSTIN.
000680     SELECT REPLYOUT ASSIGN TO REPLYOUT
000690            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS IS FS-REPLYOUT FSE-REPLYOUT.
000710******************************************************************
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  QSTIN
000750     RECORDING MODE IS F.
000760     COPY CPREKB01.
000770 FD  REPLYOUT
000780     RECORDING MODE IS F.
000790     COPY CPREKB02.
000800******************************************************************
000810 WORKING-STORAGE SECTION.
000820*----------------------------------------------------------------
000830* AREA DE ESTADO DE ARCHIVOS (CONVENCION FS-/FSE- DEL DEPTO.)
000840*----------------------------------------------------------------
000850 01  FS-QSTIN                        PIC 9(02) VALUE ZEROS.
000860 01  FSE-QSTIN.
000870     05  FSE-RETURN                  PIC X(02).
000880     05  FSE-FUNCTION                PIC X(02).
000890     05  FSE-FEEDBACK                PIC X(02).
000900 01  FS-REPLYOUT                     PIC 9(02) VALUE ZEROS.
000910 01  FSE-REPLYOUT.
000920     05  FSE-RETURN                  PIC X(02).
000930     05  FSE-FUNCTION                PIC X(02).
000940     05  FSE-FEEDBACK                PIC X(02).
000950*----------------------------------------------------------------
000960 01  PROGRAMA                        PIC X(08) VALUE 'REKB0001'.
000970 01  ARCHIVO                         PIC X(08).
000980 01  ACCION                          PIC X(06).
000990 01  LLAVE                           PIC X(10) VALUE SPACES.
001000*----------------------------------------------------------------
001010* SWITCHES DE CONTROL DE CORRIDA
001020*----------------------------------------------------------------
001030 01  WKS-SW-FIN-QSTIN                PIC X(01) VALUE 'N'.
001040     88  FIN-QSTIN                          VALUE 'S'.
001050     88  NO-FIN-QSTIN                       VALUE 'N'.
001060 01  WKS-SW-PREGUNTA-VACIA           PIC X(01) VALUE 'N'.
001070     88  PREGUNTA-VACIA                     VALUE 'S'.
001080     88  PREGUNTA-CON-TEXTO                 VALUE 'N'.
001090 01  WKS-SW-REGLA-ENCONTRADA         PIC X(01) VALUE 'N'.
001100     88  REGLA-ENCONTRADA                   VALUE 'S'.
001110     88  REGLA-NO-ENCONTRADA                VALUE 'N'.
001120 01  WKS-SW-ES-PALABRA               PIC X(01) VALUE 'N'.
001130     88  ES-PALABRA-COMPLETA                VALUE 'S'.
001140     88  NO-ES-PALABRA-COMPLETA             VALUE 'N'.
001150*----------------------------------------------------------------
001160* AREA DE TRABAJO DE LA PREGUNTA (ORIGINAL Y EN MAYUSCULAS)
001170*----------------------------------------------------------------
001180 01  WKS-AREA-PREGUNTA.
001190     05  WKS-PREGUNTA                PIC X(100) VALUE SPACES.
001200     05  WKS-PREGUNTA-MAYUS          PIC X(100) VALUE SPACES.
001210     05  WKS-PREGUNTA-TMP            PIC X(100) VALUE SPACES.
001220 01  WKS-PREGUNTA-TABLA REDEFINES WKS-PREGUNTA.
001230     05  WKS-PREGUNTA-CHAR           PIC X(01) OCCURS 100 TIMES.
001240 01  WKS-PREGUNTA-MAYUS-TABLA REDEFINES WKS-PREGUNTA-MAYUS.
001250     05  WKS-PREGUNTA-MAYUS-CHAR     PIC X(01) OCCURS 100 TIMES.
001260 01  WKS-PREGUNTA-TMP-TABLA REDEFINES WKS-PREGUNTA-TMP.
001270     05  WKS-PREGUNTA-TMP-CHAR       PIC X(01) OCCURS 100 TIMES.
001280*----------------------------------------------------------------
001290* PUNTEROS, LONGITUDES Y SUBINDICES DE TRABAJO (TODOS COMP)
001300*----------------------------------------------------------------
001310 77  WKS-LONG-PREGUNTA                PIC 9(03) COMP VALUE ZERO.
001320 77  WKS-IDX-1                        PIC 9(03) COMP VALUE ZERO.
001330 77  WKS-IDX-2                        PIC 9(03) COMP VALUE ZERO.
001340 77  WKS-POS-DESDE                    PIC 9(03) COMP VALUE ZERO.
001350 77  WKS-POS-ENCONTRADA               PIC 9(03) COMP VALUE ZERO.
001360 77  WKS-LONG-PALABRA                 PIC 9(03) COMP VALUE ZERO.
001370 77  WKS-REGLA-ACTUAL                 PIC 9(02) COMP VALUE ZERO.
001380 77  WKS-CONTADOR-KB                  PIC 9(07) COMP VALUE ZERO.
001390 77  WKS-CONTADOR-FALLBACK            PIC 9(07) COMP VALUE ZERO.
001400 77  WKS-POS-PALABRA-CLAVE            PIC 9(03) COMP VALUE ZERO.
001410 77  WKS-POS-NUMERO                   PIC 9(03) COMP VALUE ZERO.
001420*----------------------------------------------------------------
001430* TEXTOS DE RESPUESTA. CADA UNO OCUPA EL CAMPO R-TEXT (120 BYTES).
001440*----------------------------------------------------------------
001450 01  WKS-TEXTOS-RESPUESTA.
001460     05  WKS-TXT-00                  PIC X(120) VALUE
001470         'ASK ME ABOUT SQL, SNOWFLAKE SYNTAX, CONVERSIONS, OR TUNI
001480-    'NG.'.
001490     05  WKS-TXT-FALLBACK            PIC X(120) VALUE
001500         'I CAN HELP WITH SNOWFLAKE SQL, WINDOW FUNCTIONS, JOINS,
001510-    'AND T-SQL CONVERSION. TRY QUALIFY, DATEADD, PIVOT, OR PERFO
001520-    'RMANCE TIPS.'.
001530     05  WKS-TXT-R01                 PIC X(120) VALUE
001540         'HELLO! HOW CAN I HELP WITH SQL OR SNOWFLAKE TODAY?'.
001550     05  WKS-TXT-R02                 PIC X(120) VALUE
001560         'IN SNOWFLAKE YOU CAN FILTER WINDOW FUNCTIONS WITH QUALIF
001570-    'Y, AVOIDING A SUBQUERY AROUND ROW_NUMBER/RANK.'.
001580     05  WKS-TXT-R03                 PIC X(120) VALUE
001590         'COMMON SQL JOINS: INNER/LEFT/RIGHT/FULL. SNOWFLAKE SUPPO
001600-    'RTS ALL OF THEM PLUS LATERAL JOIN.'.
001610     05  WKS-TXT-R04                 PIC X(120) VALUE
001620         'SNOWFLAKE PERFORMANCE TIPS: RIGHT-SIZE THE WAREHOUSE, CL
001630-    'USTER LARGE TABLES, AVOID SELECT STAR, USE QUALIFY.'.
001640     05  WKS-TXT-R05                 PIC X(120) VALUE
001650         'T-SQL -> SNOWFLAKE MAPPINGS: TOP N -> LIMIT N; ISNULL ->
001660-    ' COALESCE; GETDATE() -> CURRENT_TIMESTAMP().'.
001670     05  WKS-TXT-R06                 PIC X(120) VALUE
001680         'SNOWFLAKE DATEADD: DATEADD(MONTH, -3, CURRENT_TIMESTAMP(
001690-    ')). THE DATE PART GOES FIRST, UNQUOTED, AND UPPERCASE.'.
001700     05  WKS-TXT-R07                 PIC X(120) VALUE
001710         'SNOWFLAKE DOESN''T SUPPORT NOLOCK; REMOVE IT (MVCC SAFE
001720-    'READS).'.
001730     05  WKS-TXT-R08                 PIC X(120) VALUE
001740         'USE CURRENT_TIMESTAMP() INSTEAD OF GETDATE() IN SNOWFLAK
001750-    'E.'.
001760     05  WKS-TXT-R09                 PIC X(120) VALUE
001770         'USE COALESCE(X,Y) INSTEAD OF ISNULL(X,Y) IN SNOWFLAKE.'.
001780     05  WKS-TXT-R10                 PIC X(120) VALUE
001790         'SNOWFLAKE USES LIMIT AT THE END; T-SQL TOP (N) -> LIMIT
001800-    'N.'.
001810     05  WKS-TXT-R11                 PIC X(120) VALUE
001820         'SNOWFLAKE SUPPORTS PIVOT/UNPIVOT FOR RESHAPING RESULT SE
001830-    'TS BETWEEN ROWS AND COLUMNS.'.
001840*----------------------------------------------------------------
001850* AREA DE ESTADISTICAS FINALES DE LA CORRIDA
001860*----------------------------------------------------------------
001870 01  WKS-ESTADISTICAS.
001880     05  WKS-EST-PREGUNTAS-LEIDAS    PIC 9(07) COMP VALUE ZERO.
001890     05  WKS-EST-RESPUESTAS-KB       PIC 9(07) COMP VALUE ZERO.
001900     05  WKS-EST-RESPUESTAS-FALLBACK PIC 9(07) COMP VALUE ZERO.
001910******************************************************************
001920 PROCEDURE DIVISION.
001930*----------------------------------------------------------------
001940 0100-PRINCIPAL SECTION.
001950     PERFORM 0200-APERTURA-ARCHIVOS
001960     PERFORM 0300-PROCESA-PREGUNTAS THRU 0300-PROCESA-PREGUNTAS-EXIT
001970         UNTIL FIN-QSTIN
001980     PERFORM 0900-ESTADISTICAS
001990     PERFORM 0990-CIERRA-ARCHIVOS
002000     STOP RUN.
002010 0100-PRINCIPAL-E.
002020     EXIT.
002030*----------------------------------------------------------------
002040 0200-APERTURA-ARCHIVOS SECTION.
002050     MOVE 'QSTIN   '   TO ARCHIVO
002060     MOVE 'OPEN  '     TO ACCION
002070     OPEN INPUT QSTIN
002080     IF FS-QSTIN NOT = 0
002090         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002100                 FS-QSTIN, FSE-QSTIN
002110         MOVE 91 TO RETURN-CODE
002120         STOP RUN
002130     END-IF
002140     MOVE 'REPLYOUT'   TO ARCHIVO
002150     OPEN OUTPUT REPLYOUT
002160     IF FS-REPLYOUT NOT = 0
002170         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002180                 FS-REPLYOUT, FSE-REPLYOUT
002190         MOVE 91 TO RETURN-CODE
002200         STOP RUN
002210     END-IF.
002220 0200-APERTURA-ARCHIVOS-E.
002230     EXIT.
002240*----------------------------------------------------------------
002250 0300-PROCESA-PREGUNTAS SECTION.
002260     READ QSTIN
002270         AT END
002280             SET FIN-QSTIN TO TRUE
002290             GO TO 0300-PROCESA-PREGUNTAS-EXIT
002300     END-READ
002310     IF FS-QSTIN NOT = 0 AND FS-QSTIN NOT = 10
002320         MOVE 'QSTIN   '  TO ARCHIVO
002330         MOVE 'READ  '    TO ACCION
002340         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002350                 FS-QSTIN, FSE-QSTIN
002360         MOVE 91 TO RETURN-CODE
002370         STOP RUN
002380     END-IF
002390     IF FS-QSTIN = 10
002400         SET FIN-QSTIN TO TRUE
002410         GO TO 0300-PROCESA-PREGUNTAS-EXIT
002420     END-IF
002430     ADD 1 TO WKS-EST-PREGUNTAS-LEIDAS
002440     MOVE SPACES TO REPLY-RECORD
002450     MOVE Q-USER TO R-USER
002460     PERFORM 0310-VERIFICA-EN-BLANCO
002470     IF PREGUNTA-VACIA
002480         MOVE 'FALLBACK' TO R-SOURCE
002490         MOVE ZERO       TO R-RULE-ID
002500         MOVE WKS-TXT-00 TO R-TEXT
002510         ADD 1 TO WKS-EST-RESPUESTAS-FALLBACK
002520     ELSE
002530         PERFORM 0305-PREPARA-MAYUSCULAS
002540         PERFORM 0320-BUSCA-EN-TABLA-REGLAS
002550         IF REGLA-ENCONTRADA
002560             MOVE 'KB'        TO R-SOURCE
002570             MOVE WKS-REGLA-ACTUAL TO R-RULE-ID
002580             PERFORM 0390-COPIA-TEXTO-DE-REGLA
002590             ADD 1 TO WKS-EST-RESPUESTAS-KB
002600         ELSE
002610             MOVE 'FALLBACK' TO R-SOURCE
002620             MOVE ZERO       TO R-RULE-ID
002630             MOVE WKS-TXT-FALLBACK TO R-TEXT
002640             ADD 1 TO WKS-EST-RESPUESTAS-FALLBACK
002650         END-IF
002660     END-IF
002670     PERFORM 0395-GRABA-REPLYOUT.
002680 0300-PROCESA-PREGUNTAS-EXIT.
002690     EXIT.
002700*----------------------------------------------------------------
002710* VERIFICA SI LA PREGUNTA VIENE TOTALMENTE EN BLANCO (EQUIVALE
002720* A 'TRIM' SIN USAR INTRINSECAS: BASTA COMPARAR CONTRA SPACES).
002730*----------------------------------------------------------------
002740 0310-VERIFICA-EN-BLANCO.
002750     IF Q-TEXT = SPACES
002760         SET PREGUNTA-VACIA TO TRUE
002770     ELSE
002780         SET PREGUNTA-CON-TEXTO TO TRUE
002790     END-IF.
002800*----------------------------------------------------------------
002810* ARMA LA COPIA DE LA PREGUNTA EN MAYUSCULAS USADA POR TODAS LAS
002820* REGLAS DE BUSQUEDA (SEMANTICA INSENSIBLE A MAYUSCULAS).
002830*----------------------------------------------------------------
002840 0305-PREPARA-MAYUSCULAS.
002850     MOVE Q-TEXT TO WKS-PREGUNTA
002860     MOVE Q-TEXT TO WKS-PREGUNTA-MAYUS
002870     INSPECT WKS-PREGUNTA-MAYUS CONVERTING
002880         'abcdefghijklmnopqrstuvwxyz' TO
002890         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002900*----------------------------------------------------------------
002910* RECORRE LA TABLA DE REGLAS 1 A 11 EN ORDEN FIJO; LA PRIMERA
002920* QUE COINCIDE GANA. CADA REGLA ES UN PARRAFO INDEPENDIENTE QUE
002930* ENCIENDE WKS-SW-REGLA-ENCONTRADA SI SU CONDICION SE CUMPLE.
002940*----------------------------------------------------------------
002950 0320-BUSCA-EN-TABLA-REGLAS.
002960     SET REGLA-NO-ENCONTRADA TO TRUE
002970     PERFORM 0331-REGLA-01-SALUDO
002980     IF REGLA-NO-ENCONTRADA
002990         PERFORM 0332-REGLA-02-QUALIFY
003000     END-IF
003010     IF REGLA-NO-ENCONTRADA
003020         PERFORM 0333-REGLA-03-JOINS
003030     END-IF
003040     IF REGLA-NO-ENCONTRADA
003050         PERFORM 0334-REGLA-04-PERFORMANCE
003060     END-IF
003070     IF REGLA-NO-ENCONTRADA
003080         PERFORM 0335-REGLA-05-CONVERT-TSQL
003090     END-IF
003100     IF REGLA-NO-ENCONTRADA
003110         PERFORM 0336-REGLA-06-DATEADD
003120     END-IF
003130     IF REGLA-NO-ENCONTRADA
003140         PERFORM 0337-REGLA-07-NOLOCK
003150     END-IF
003160     IF REGLA-NO-ENCONTRADA
003170         PERFORM 0338-REGLA-08-GETDATE
003180     END-IF
003190     IF REGLA-NO-ENCONTRADA
003200         PERFORM 0339-REGLA-09-ISNULL
003210     END-IF
003220     IF REGLA-NO-ENCONTRADA
003230         PERFORM 0340-REGLA-10-TOP-NUMERO
003240     END-IF
003250     IF REGLA-NO-ENCONTRADA
003260         PERFORM 0341-REGLA-11-PIVOT
003270     END-IF.
003280*----------------------------------------------------------------
003290* REGLA 1 - PALABRA HELLO, HI O HEY
003300* 1987-04-20 JRM  ALTA DE LA REGLA DE SALUDO. DSI-0098.
003310*----------------------------------------------------------------
003320 0331-REGLA-01-SALUDO.                                             DSI0098
003330     MOVE 'HELLO' TO WKS-PREGUNTA-TMP(1:5)
003340     MOVE 5 TO WKS-LONG-PALABRA
003350     PERFORM 0500-BUSCA-PALABRA
003360     IF NOT REGLA-ENCONTRADA
003370         MOVE 'HI' TO WKS-PREGUNTA-TMP(1:2)
003380         MOVE 2 TO WKS-LONG-PALABRA
003390         PERFORM 0500-BUSCA-PALABRA
003400     END-IF
003410     IF NOT REGLA-ENCONTRADA
003420         MOVE 'HEY' TO WKS-PREGUNTA-TMP(1:3)
003430         MOVE 3 TO WKS-LONG-PALABRA
003440         PERFORM 0500-BUSCA-PALABRA
003450     END-IF
003460     IF REGLA-ENCONTRADA
003470         MOVE 1 TO WKS-REGLA-ACTUAL
003480     END-IF.
003490*----------------------------------------------------------------
003500* REGLA 2 - PALABRA QUALIFY
003510*----------------------------------------------------------------
003520 0332-REGLA-02-QUALIFY.
003530     MOVE 'QUALIFY' TO WKS-PREGUNTA-TMP(1:7)
003540     MOVE 7 TO WKS-LONG-PALABRA
003550     PERFORM 0500-BUSCA-PALABRA
003560     IF REGLA-ENCONTRADA
003570         MOVE 2 TO WKS-REGLA-ACTUAL
003580     END-IF.
003590*----------------------------------------------------------------
003600* REGLA 3 - PALABRA JOIN O JOINS
003610*----------------------------------------------------------------
003620 0333-REGLA-03-JOINS.
003630     MOVE 'JOIN' TO WKS-PREGUNTA-TMP(1:4)
003640     MOVE 4 TO WKS-LONG-PALABRA
003650     PERFORM 0500-BUSCA-PALABRA
003660     IF NOT REGLA-ENCONTRADA
003670         MOVE 'JOINS' TO WKS-PREGUNTA-TMP(1:5)
003680         MOVE 5 TO WKS-LONG-PALABRA
003690         PERFORM 0500-BUSCA-PALABRA
003700     END-IF
003710     IF REGLA-ENCONTRADA
003720         MOVE 3 TO WKS-REGLA-ACTUAL
003730     END-IF.
003740*----------------------------------------------------------------
003750* REGLA 4 - PALABRA PERFORMANCE, TUNING O SPEED
003760*----------------------------------------------------------------
003770 0334-REGLA-04-PERFORMANCE.
003780     MOVE 'PERFORMANCE' TO WKS-PREGUNTA-TMP(1:11)
003790     MOVE 11 TO WKS-LONG-PALABRA
003800     PERFORM 0500-BUSCA-PALABRA
003810     IF NOT REGLA-ENCONTRADA
003820         MOVE 'TUNING' TO WKS-PREGUNTA-TMP(1:6)
003830         MOVE 6 TO WKS-LONG-PALABRA
003840         PERFORM 0500-BUSCA-PALABRA
003850     END-IF
003860     IF NOT REGLA-ENCONTRADA
003870         MOVE 'SPEED' TO WKS-PREGUNTA-TMP(1:5)
003880         MOVE 5 TO WKS-LONG-PALABRA
003890         PERFORM 0500-BUSCA-PALABRA
003900     END-IF
003910     IF REGLA-ENCONTRADA
003920         MOVE 4 TO WKS-REGLA-ACTUAL
003930     END-IF.
003940*----------------------------------------------------------------
003950* REGLA 5 - PALABRA CONVERT SEGUIDA MAS ADELANTE POR T-SQL,
003960* TSQL O T SQL, O LA FRASE SQL SERVER.
003970*----------------------------------------------------------------
003980 0335-REGLA-05-CONVERT-TSQL.
003990     SET REGLA-NO-ENCONTRADA TO TRUE
004000     MOVE 'CONVERT' TO WKS-PREGUNTA-TMP(1:7)
004010     MOVE 7 TO WKS-LONG-PALABRA
004020     PERFORM 0500-BUSCA-PALABRA
004030     IF REGLA-ENCONTRADA
004040         MOVE WKS-POS-ENCONTRADA TO WKS-POS-PALABRA-CLAVE
004050         SET REGLA-NO-ENCONTRADA TO TRUE
004060         COMPUTE WKS-POS-DESDE = WKS-POS-PALABRA-CLAVE + 7
004070         MOVE 'T-SQL' TO WKS-PREGUNTA-TMP(1:5)
004080         MOVE 5 TO WKS-LONG-PALABRA
004090         PERFORM 0520-BUSCA-FRASE-DESDE
004100         IF NOT REGLA-ENCONTRADA
004110             MOVE 'TSQL' TO WKS-PREGUNTA-TMP(1:4)
004120             MOVE 4 TO WKS-LONG-PALABRA
004130             PERFORM 0520-BUSCA-FRASE-DESDE
004140         END-IF
004150         IF NOT REGLA-ENCONTRADA
004160             MOVE 'T SQL' TO WKS-PREGUNTA-TMP(1:5)
004170             MOVE 5 TO WKS-LONG-PALABRA
004180             PERFORM 0520-BUSCA-FRASE-DESDE
004190         END-IF
004200     END-IF
004210     IF NOT REGLA-ENCONTRADA
004220         MOVE 'SQL SERVER' TO WKS-PREGUNTA-TMP(1:10)
004230         MOVE 10 TO WKS-LONG-PALABRA
004240         MOVE 1 TO WKS-POS-DESDE
004250         PERFORM 0520-BUSCA-FRASE-DESDE
004260     END-IF
004270     IF REGLA-ENCONTRADA
004280         MOVE 5 TO WKS-REGLA-ACTUAL
004290     END-IF.
004300*----------------------------------------------------------------
004310* REGLA 6 - PALABRA DATEADD O FRASE DATE ADD
004320*----------------------------------------------------------------
004330 0336-REGLA-06-DATEADD.
004340     MOVE 'DATEADD' TO WKS-PREGUNTA-TMP(1:7)
004350     MOVE 7 TO WKS-LONG-PALABRA
004360     PERFORM 0500-BUSCA-PALABRA
004370     IF NOT REGLA-ENCONTRADA
004380         MOVE 'DATE ADD' TO WKS-PREGUNTA-TMP(1:8)
004390         MOVE 8 TO WKS-LONG-PALABRA
004400         MOVE 1 TO WKS-POS-DESDE
004410         PERFORM 0520-BUSCA-FRASE-DESDE
004420     END-IF
004430     IF REGLA-ENCONTRADA
004440         MOVE 6 TO WKS-REGLA-ACTUAL
004450     END-IF.
004460*----------------------------------------------------------------
004470* REGLA 7 - PALABRA NOLOCK
004480*----------------------------------------------------------------
004490 0337-REGLA-07-NOLOCK.
004500     MOVE 'NOLOCK' TO WKS-PREGUNTA-TMP(1:6)
004510     MOVE 6 TO WKS-LONG-PALABRA
004520     PERFORM 0500-BUSCA-PALABRA
004530     IF REGLA-ENCONTRADA
004540         MOVE 7 TO WKS-REGLA-ACTUAL
004550     END-IF.
004560*----------------------------------------------------------------
004570* REGLA 8 - GETDATE() CON ESPACIOS FLEXIBLES DENTRO DEL
004580* PARENTESIS (SUBCADENA, NO PALABRA COMPLETA).
004590*----------------------------------------------------------------
004600 0338-REGLA-08-GETDATE.
004610     MOVE 'GETDATE()' TO WKS-PREGUNTA-TMP(1:9)
004620     MOVE 9 TO WKS-LONG-PALABRA
004630     MOVE 1 TO WKS-POS-DESDE
004640     PERFORM 0520-BUSCA-FRASE-DESDE
004650     IF NOT REGLA-ENCONTRADA
004660         MOVE 'GETDATE( )' TO WKS-PREGUNTA-TMP(1:10)
004670         MOVE 10 TO WKS-LONG-PALABRA
004680         MOVE 1 TO WKS-POS-DESDE
004690         PERFORM 0520-BUSCA-FRASE-DESDE
004700     END-IF
004710     IF REGLA-ENCONTRADA
004720         MOVE 8 TO WKS-REGLA-ACTUAL
004730     END-IF.
004740*----------------------------------------------------------------
004750* REGLA 9 - ISNULL( (SUBCADENA, NO PALABRA COMPLETA)
004760*----------------------------------------------------------------
004770 0339-REGLA-09-ISNULL.
004780     MOVE 'ISNULL(' TO WKS-PREGUNTA-TMP(1:7)
004790     MOVE 7 TO WKS-LONG-PALABRA
004800     MOVE 1 TO WKS-POS-DESDE
004810     PERFORM 0520-BUSCA-FRASE-DESDE
004820     IF REGLA-ENCONTRADA
004830         MOVE 9 TO WKS-REGLA-ACTUAL
004840     END-IF.
004850*----------------------------------------------------------------
004860* REGLA 10 - PALABRA TOP SEGUIDA DE UN ENTERO (CON O SIN
004870* PARENTESIS)
004880* 1990-03-15 JRM  ALTA DE ESTA REGLA A PETICION DE LOS DBA.
004890*----------------------------------------------------------------
004900 0340-REGLA-10-TOP-NUMERO.                                         DSI0159
004910     MOVE 'TOP' TO WKS-PREGUNTA-TMP(1:3)
004920     MOVE 3 TO WKS-LONG-PALABRA
004930     PERFORM 0500-BUSCA-PALABRA
004940     SET REGLA-NO-ENCONTRADA TO TRUE
004950     IF WKS-POS-ENCONTRADA > 0
004960         COMPUTE WKS-POS-NUMERO = WKS-POS-ENCONTRADA + 3
004970         PERFORM 0541-VERIFICA-NUMERO-ADELANTE
004980     END-IF
004990     IF REGLA-ENCONTRADA
005000         MOVE 10 TO WKS-REGLA-ACTUAL
005010     END-IF.
005020*----------------------------------------------------------------
005030* REGLA 11 - PALABRA PIVOT O UNPIVOT
005040*----------------------------------------------------------------
005050 0341-REGLA-11-PIVOT.
005060     MOVE 'PIVOT' TO WKS-PREGUNTA-TMP(1:5)
005070     MOVE 5 TO WKS-LONG-PALABRA
005080     PERFORM 0500-BUSCA-PALABRA
005090     IF NOT REGLA-ENCONTRADA
005100         MOVE 'UNPIVOT' TO WKS-PREGUNTA-TMP(1:7)
005110         MOVE 7 TO WKS-LONG-PALABRA
005120         PERFORM 0500-BUSCA-PALABRA
005130     END-IF
005140     IF REGLA-ENCONTRADA
005150         MOVE 11 TO WKS-REGLA-ACTUAL
005160     END-IF.
005170*----------------------------------------------------------------
005180* BUSCA UNA PALABRA COMPLETA (DELIMITADA POR CARACTERES QUE NO
005190* SEAN LETRAS) DENTRO DE LA PREGUNTA EN MAYUSCULAS. EL TOKEN A
005200* BUSCAR ESTA EN WKS-PREGUNTA-TMP(1:WKS-LONG-PALABRA).
005210*----------------------------------------------------------------
005220 0500-BUSCA-PALABRA.
005230     MOVE 1 TO WKS-POS-DESDE
005240 0500-CICLO.
005250     PERFORM 0510-BUSCA-SUBCADENA-DESDE
005260     IF WKS-POS-ENCONTRADA > 0
005270         PERFORM 0505-VERIFICA-LIMITE-PALABRA
005280         IF NOT ES-PALABRA-COMPLETA
005290             COMPUTE WKS-POS-DESDE = WKS-POS-ENCONTRADA + 1
005300             IF WKS-POS-DESDE <= WKS-LONG-PREGUNTA
005310                 GO TO 0500-CICLO
005320             ELSE
005330                 MOVE ZERO TO WKS-POS-ENCONTRADA
005340             END-IF
005350         END-IF
005360     END-IF
005370     IF WKS-POS-ENCONTRADA > 0
005380         SET REGLA-ENCONTRADA TO TRUE
005390     ELSE
005400         SET REGLA-NO-ENCONTRADA TO TRUE
005410     END-IF.
005420*----------------------------------------------------------------
005430* VERIFICA QUE EL CARACTER ANTERIOR Y EL SIGUIENTE A LA
005440* OCURRENCIA ENCONTRADA NO SEAN LETRAS (LIMITE DE PALABRA).
005450*----------------------------------------------------------------
005460 0505-VERIFICA-LIMITE-PALABRA.
005470     SET ES-PALABRA-COMPLETA TO TRUE
005480     IF WKS-POS-ENCONTRADA > 1
005490         MOVE WKS-POS-ENCONTRADA TO WKS-IDX-1
005500         SUBTRACT 1 FROM WKS-IDX-1
005510         IF (WKS-PREGUNTA-MAYUS-CHAR(WKS-IDX-1) >= 'A' AND
005520             WKS-PREGUNTA-MAYUS-CHAR(WKS-IDX-1) <= 'Z')
005530             SET NO-ES-PALABRA-COMPLETA TO TRUE
005540         END-IF
005550     END-IF
005560     COMPUTE WKS-IDX-2 = WKS-POS-ENCONTRADA + WKS-LONG-PALABRA
005570     IF WKS-IDX-2 <= WKS-LONG-PREGUNTA
005580         IF (WKS-PREGUNTA-MAYUS-CHAR(WKS-IDX-2) >= 'A' AND
005590             WKS-PREGUNTA-MAYUS-CHAR(WKS-IDX-2) <= 'Z')
005600             SET NO-ES-PALABRA-COMPLETA TO TRUE
005610         END-IF
005620     END-IF.
005630*----------------------------------------------------------------
005640* BUSCA UNA SUBCADENA (SIN EXIGIR LIMITE DE PALABRA) A PARTIR DE
005650* WKS-POS-DESDE. SIRVE PARA FRASES Y PATRONES CON SIMBOLOS.
005660*----------------------------------------------------------------
005670 0520-BUSCA-FRASE-DESDE.
005680     PERFORM 0510-BUSCA-SUBCADENA-DESDE
005690     IF WKS-POS-ENCONTRADA > 0
005700         SET REGLA-ENCONTRADA TO TRUE
005710     ELSE
005720         SET REGLA-NO-ENCONTRADA TO TRUE
005730     END-IF.
005740*----------------------------------------------------------------
005750* MOTOR DE BUSQUEDA DE SUBCADENA INSENSIBLE A MAYUSCULAS, A
005760* PARTIR DE WKS-POS-DESDE, SOBRE WKS-PREGUNTA-MAYUS. EL TOKEN A
005770* BUSCAR ESTA EN WKS-PREGUNTA-TMP(1:WKS-LONG-PALABRA), YA EN
005780* MAYUSCULAS (LOS LITERALES DE REGLA SE ESCRIBEN EN MAYUSCULAS).
005790*----------------------------------------------------------------
005800 0510-BUSCA-SUBCADENA-DESDE.
005810     MOVE ZERO TO WKS-POS-ENCONTRADA
005820     PERFORM 0513-LONGITUD-DE-PREGUNTA
005830     IF WKS-POS-DESDE > WKS-LONG-PREGUNTA
005840         GO TO 0510-BUSCA-SUBCADENA-DESDE-EXIT
005850     END-IF
005860     INSPECT WKS-PREGUNTA-MAYUS(WKS-POS-DESDE:WKS-LONG-PREGUNTA -
005870             WKS-POS-DESDE + 1)
005880         TALLYING WKS-IDX-1 FOR CHARACTERS
005890         BEFORE INITIAL WKS-PREGUNTA-TMP(1:WKS-LONG-PALABRA)
005900     IF WKS-IDX-1 < WKS-LONG-PREGUNTA - WKS-POS-DESDE + 1
005910         COMPUTE WKS-POS-ENCONTRADA = WKS-POS-DESDE + WKS-IDX-1
005920     END-IF.
005930 0510-BUSCA-SUBCADENA-DESDE-EXIT.
005940     EXIT.
005950*----------------------------------------------------------------
005960 0513-LONGITUD-DE-PREGUNTA.
005970     MOVE 100 TO WKS-LONG-PREGUNTA
005980 0513-CICLO.
005990     IF WKS-LONG-PREGUNTA > 1
006000         IF WKS-PREGUNTA-MAYUS-CHAR(WKS-LONG-PREGUNTA) = SPACE
006010             SUBTRACT 1 FROM WKS-LONG-PREGUNTA
006020             GO TO 0513-CICLO
006030         END-IF
006040     END-IF.
006050*----------------------------------------------------------------
006060* VERIFICA QUE, A PARTIR DE WKS-POS-NUMERO, VENGA (OPCIONALMENTE
006070* UN PARENTESIS Y) AL MENOS UN DIGITO, PARA LA REGLA 10 DE TOP.
006080*----------------------------------------------------------------
006090 0541-VERIFICA-NUMERO-ADELANTE.
006100     MOVE WKS-POS-NUMERO TO WKS-IDX-1
006110 0541-SALTA-BLANCOS.
006120     IF WKS-IDX-1 <= WKS-LONG-PREGUNTA
006130         IF WKS-PREGUNTA-MAYUS-CHAR(WKS-IDX-1) = SPACE
006140             ADD 1 TO WKS-IDX-1
006150             GO TO 0541-SALTA-BLANCOS
006160         END-IF
006170     END-IF
006180     IF WKS-IDX-1 <= WKS-LONG-PREGUNTA
006190         IF WKS-PREGUNTA-MAYUS-CHAR(WKS-IDX-1) = '('
006200             ADD 1 TO WKS-IDX-1
006210         END-IF
006220     END-IF
006230     IF WKS-IDX-1 <= WKS-LONG-PREGUNTA
006240         IF WKS-PREGUNTA-MAYUS-CHAR(WKS-IDX-1) >= '0' AND
006250             WKS-PREGUNTA-MAYUS-CHAR(WKS-IDX-1) <= '9'
006260             SET REGLA-ENCONTRADA TO TRUE
006270         END-IF
006280     END-IF.
006290*----------------------------------------------------------------
006300* COPIA EL TEXTO DE RESPUESTA CORRESPONDIENTE A LA REGLA QUE
006310* COINCIDIO A R-TEXT.
006320*----------------------------------------------------------------
006330 0390-COPIA-TEXTO-DE-REGLA.
006340     EVALUATE WKS-REGLA-ACTUAL
006350         WHEN 1  MOVE WKS-TXT-R01 TO R-TEXT
006360         WHEN 2  MOVE WKS-TXT-R02 TO R-TEXT
006370         WHEN 3  MOVE WKS-TXT-R03 TO R-TEXT
006380         WHEN 4  MOVE WKS-TXT-R04 TO R-TEXT
006390         WHEN 5  MOVE WKS-TXT-R05 TO R-TEXT
006400         WHEN 6  MOVE WKS-TXT-R06 TO R-TEXT
006410         WHEN 7  MOVE WKS-TXT-R07 TO R-TEXT
006420         WHEN 8  MOVE WKS-TXT-R08 TO R-TEXT
006430         WHEN 9  MOVE WKS-TXT-R09 TO R-TEXT
006440         WHEN 10 MOVE WKS-TXT-R10 TO R-TEXT
006450         WHEN 11 MOVE WKS-TXT-R11 TO R-TEXT
006460     END-EVALUATE.
006470*----------------------------------------------------------------
006480 0395-GRABA-REPLYOUT.
006490     WRITE REPLY-RECORD
006500     IF FS-REPLYOUT NOT = 0
006510         MOVE 'REPLYOUT'  TO ARCHIVO
006520         MOVE 'WRITE '    TO ACCION
006530         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006540                 FS-REPLYOUT, FSE-REPLYOUT
006550         MOVE 91 TO RETURN-CODE
006560         STOP RUN
006570     END-IF.
006580*----------------------------------------------------------------
006590 0900-ESTADISTICAS SECTION.
006600     DISPLAY '*******************************************' UPON
006610         CONSOLE
006620     DISPLAY '* REKB0001 - RESPONDEDOR BASE CONOCIMIENTO *' UPON
006630         CONSOLE
006640     DISPLAY '*******************************************' UPON
006650         CONSOLE
006660     DISPLAY 'PREGUNTAS LEIDAS     : ' WKS-EST-PREGUNTAS-LEIDAS
006670         UPON CONSOLE
006680     DISPLAY 'RESPUESTAS KB        : ' WKS-EST-RESPUESTAS-KB
006690         UPON CONSOLE
006700     DISPLAY 'RESPUESTAS FALLBACK  : ' WKS-EST-RESPUESTAS-FALLBACK
006710         UPON CONSOLE.
006720 0900-ESTADISTICAS-E.
006730     EXIT.
006740*----------------------------------------------------------------
006750 0990-CIERRA-ARCHIVOS SECTION.
006760     CLOSE QSTIN
006770     CLOSE REPLYOUT.
006780 0990-CIERRA-ARCHIVOS-E.
006790     EXIT.
