000010******************************************************************
000020*               C O P Y B O O K   C P R E A N 0 3                *
000030******************************************************************
000040* APLICACION  : VENTAS BIENES RAICES                             *
000050* COPYBOOK    : CPREAN03                                         *
000060* DESCRIPCION : PARAMETROS DE CONTROL DE LA CORRIDA PARMS, UN    *
000070*             : SOLO REGISTRO POR CORRIDA.  USADO POR REAN0001.  *
000080* MANTTO      : 1988-06-21 JRM  ALTA INICIAL DEL COPYBOOK.       *
000090*             : 1999-07-09 CHG  REVISION Y2K, CAMPOS PRM-DATE-   *
000100*             :                 FROM/TO YA ERAN AAAAMMDD.        *
000110******************************************************************
000120* NOTA: PARAMETER-RECORD OCUPA EL ANCHO EXACTO DEL CONTRATO DE   *
000130*       ARCHIVO (38 BYTES) SIN FILLER DE RELLENO.                *
000140******************************************************************
000150*----------------------------------------------------------------
000160* R7 - PARAMETROS DE CONTROL PARMS (38 BYTES), UN REGISTRO POR
000170*      CORRIDA
000180*----------------------------------------------------------------
000190 01  PARAMETER-RECORD.
000200     05  PRM-DATE-FROM               PIC 9(08).
000210     05  PRM-DATE-TO                 PIC 9(08).
000220     05  PRM-CITY                    PIC X(15).
000230     05  PRM-GRAIN                   PIC X(07).
000240         88  PRM-GRAIN-DAILY                 VALUE 'DAILY'.
000250         88  PRM-GRAIN-WEEKLY                VALUE 'WEEKLY'.
000260         88  PRM-GRAIN-MONTHLY               VALUE 'MONTHLY'.
