000010******************************************************************
000020*               C O P Y B O O K   C P R E K B 0 2                *
000030******************************************************************
000040* APLICACION  : VENTAS BIENES RAICES                             *
000050* COPYBOOK    : CPREKB02                                         *
000060* DESCRIPCION : RESPUESTA DE SALIDA REPLYOUT DE LA BASE DE       *
000070*             : CONOCIMIENTO.  USADO POR REKB0001.                *
000080* MANTTO      : 1987-03-02 JRM  ALTA INICIAL DEL COPYBOOK.       *
000090*             : 1999-05-14 CHG  REVISION Y2K, SIN CAMBIO DE      *
000100*             :                 LAYOUT.                          *
000110******************************************************************
000120* NOTA: REPLY-RECORD OCUPA EL ANCHO EXACTO DEL CONTRATO DE       *
000130*       ARCHIVO (150 BYTES) SIN FILLER DE RELLENO.               *
000140******************************************************************
000150*----------------------------------------------------------------
000160* R4 - RESPUESTA DE SALIDA REPLYOUT (150 BYTES)
000170*----------------------------------------------------------------
000180 01  REPLY-RECORD.
000190     05  R-USER                      PIC X(20).
000200     05  R-SOURCE                    PIC X(08).
000210         88  R-SOURCE-KB                    VALUE 'KB'.
000220         88  R-SOURCE-FALLBACK              VALUE 'FALLBACK'.
000230     05  R-RULE-ID                   PIC 9(02).
000240     05  R-TEXT                      PIC X(120).
