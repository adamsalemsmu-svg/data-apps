000010******************************************************************
000020*                P R O G R A M A   R E C V 0 0 0 1                *
000030******************************************************************
000040* FECHA       : 14/09/1989                                       *
000050* PROGRAMADOR : JORGE RAUL MORALES (JRM)                         *
000060* APLICACION  : VENTAS BIENES RAICES                              *
000070* PROGRAMA    : RECV0001                                         *
000080* TIPO        : PROCESO BATCH                                    *
000090* DESCRIPCION : CONVERTIDOR DE DIALECTO SQL.  LEE SENTENCIAS     *
000100*             : T-SQL DE SQLIN, AGRUPADAS POR SEPARADOR 'GO',    *
000110*             : LES APLICA LAS REGLAS DE CONVERSION AL DIALECTO  *
000120*             : SNOWFLAKE Y ESCRIBE EL RESULTADO EN SQLOUT.      *
000130* ARCHIVOS    : SQLIN (ENTRADA), SQLOUT (SALIDA)                 *
000140* PROGRAMA(S) : NINGUNO (NO HACE CALL A SUBPROGRAMAS)            *
000150******************************************************************
000160*                 B I T A C O R A   D E   C A M B I O S          *
000170******************************************************************
000180* 1989-09-14 JRM  ALTA INICIAL DEL PROGRAMA. SOLICITUD DSI-0147. *
000190* 1989-10-02 JRM  SE CORRIGE REGLA DE CORCHETES, NO RESPETABA    *
000200*                 NOMBRES COMPUESTOS CON PUNTO (TABLA.[CAMPO]).  *
000210* 1990-01-22 CBR  SE AGREGA REGLA DE ELIMINACION DE WITH(NOLOCK) *
000220*                 A PETICION DE DBA. SOLICITUD DSI-0201.         *
000230* 1990-06-11 CBR  SE AGREGAN SUSTITUCIONES ISNULL/GETDATE/LEN.   *
000240* 1991-03-19 JRM  SE AGREGA REGLA TOP (N) -> LIMIT N.            *
000250* 1991-03-20 JRM  CORRIGE CASO SELECT TOP N SIN PARENTESIS.      *
000260* 1991-11-04 CBR  SE AGREGAN SUSTITUCIONES DE TIPO NVARCHAR Y    *
000270*                 VARCHAR(MAX), DATETIME Y DATETIME2.            *
000280* 1992-02-27 JRM  SE AGREGA MANEJO DE CONVERT(DATE,...) Y        *
000290*                 CONVERT(VARCHAR(N),...). SOLICITUD DSI-0266.   *
000300* 1992-07-08 JRM  SE AGREGA REVISION DE CAST(...AS NVARCHAR(N)). *
000310* 1993-04-15 CBR  SE AGREGA MAYUSCULEO DE LA PARTE DE FECHA EN   *
000320*                 DATEADD('PARTE',N,EXPR).                       *
000330* 1993-09-30 JRM  SE ASEGURA PUNTO Y COMA FINAL EN CADA GRUPO.   *
000340* 1994-05-17 CBR  SE CORRIGE BLANCO ENTRE GRUPOS EN SQLOUT, SE   *
000350*                 ESCRIBIA DOBLE BLANCO AL FINAL DEL ARCHIVO.    *
000360* 1995-08-02 JRM  SE AMPLIA WKS-CAD DE 2000 A 4000 POSICIONES,   *
000370*                 SE DESBORDABA CON SENTENCIAS DE VARIAS LINEAS. *
000380* 1996-12-10 CBR  REVISION GENERAL DE ESTANDARES DE CODIFICACION *
000390*                 DEL DEPARTAMENTO. SIN CAMBIO DE LOGICA.        *
000400* 1998-10-05 RPA  REVISION Y2K DEL PROGRAMA.  EL PROGRAMA NO     *
000410*                 MANEJA FECHAS DE CALENDARIO, NO APLICA AJUSTE. *
000420*                 SOLICITUD Y2K-0033, CERTIFICADO CONFORME.      *
000430* 1999-02-11 RPA  SEGUNDA REVISION Y2K, COPYBOOKS CPRECV01/02    *
000440*                 CONFIRMADOS SIN CAMPOS DE FECHA DE 2 DIGITOS.  *
000450* 2001-05-30 LQR  SE AGREGA CONTADOR DE GRUPOS EN ESTADISTICAS   *
000460*                 FINALES A PETICION DE OPERACIONES.             *
000470* 2003-03-18 LQR  SE CORRIGE REGLA DE NOLOCK, NO ELIMINABA LA    *
000480*                 VARIANTE SIN ESPACIO WITH(NOLOCK). DSI-0412.   *
000490******************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.     RECV0001.
000520 AUTHOR.         JORGE RAUL MORALES.
000530 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - VENTAS BIENES RAICES.
000540 DATE-WRITTEN.   14/09/1989.
000550 DATE-COMPILED.
000560 SECURITY.       CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO
000570                  DE SISTEMAS.
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-370.
000620 OBJECT-COMPUTER. IBM-370.
000630 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT SQLIN    ASSIGN TO SQLIN
000670            ORGANIZATION IS SEQUENTIAL
000680            FILE STATUS IS FS-SQLIN FSE-SQLIN.
000690     SELECT SQLOUT   ASSIGN TO SQLOUT
000700            ORGANIZATION IS SEQUENTIAL
000710            FILE STATUS IS FS-SQLOUT FSE-SQLOUT.
000720******************************************************************
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  SQLIN
000760     RECORDING MODE IS F.
000770     COPY CPRECV01.
000780 FD  SQLOUT
000790     RECORDING MODE IS F.
000800     COPY CPRECV02.
000810******************************************************************
000820 WORKING-STORAGE SECTION.
000830*----------------------------------------------------------------
000840* AREA DE ESTADO DE ARCHIVOS (CONVENCION FS-/FSE- DEL DEPTO.)
000850*----------------------------------------------------------------
000860 01  FS-SQLIN                        PIC 9(02) VALUE ZEROS.
000870 01  FSE-SQLIN.
000880     05  FSE-RETURN                  PIC X(02).
000890     05  FSE-FUNCTION                PIC X(02).
000900     05  FSE-FEEDBACK                PIC X(02).
000910 01  FS-SQLOUT                       PIC 9(02) VALUE ZEROS.
000920 01  FSE-SQLOUT.
000930     05  FSE-RETURN                  PIC X(02).
000940     05  FSE-FUNCTION                PIC X(02).
000950     05  FSE-FEEDBACK                PIC X(02).
000960*----------------------------------------------------------------
000970* PARAMETROS PARA RUTINA DE REPORTE DE ERRORES DE I-O
000980*----------------------------------------------------------------
000990 01  PROGRAMA                        PIC X(08) VALUE 'RECV0001'.
001000 01  ARCHIVO                         PIC X(08).
001010 01  ACCION                          PIC X(06).
001020 01  LLAVE                           PIC X(10) VALUE SPACES.
001030*----------------------------------------------------------------
001040* SWITCHES DE CONTROL DE CORRIDA
001050*----------------------------------------------------------------
001060 01  WKS-SW-FIN-SQLIN                PIC X(01) VALUE 'N'.
001070     88  FIN-SQLIN                          VALUE 'S'.
001080     88  NO-FIN-SQLIN                       VALUE 'N'.
001090 01  WKS-SW-GRUPO-VACIO              PIC X(01) VALUE 'S'.
001100     88  GRUPO-VACIO                        VALUE 'S'.
001110     88  GRUPO-CON-DATOS                    VALUE 'N'.
001120 01  WKS-SW-PRIMER-GRUPO             PIC X(01) VALUE 'S'.
001130     88  ES-PRIMER-GRUPO                    VALUE 'S'.
001140     88  NO-ES-PRIMER-GRUPO                 VALUE 'N'.
001150 01  WKS-SW-TOP-PRESENTE             PIC X(01) VALUE 'N'.
001160     88  TOP-PRESENTE                       VALUE 'S'.
001170     88  TOP-AUSENTE                        VALUE 'N'.
001180 01  WKS-SW-LIMIT-YA-EXISTE          PIC X(01) VALUE 'N'.
001190     88  LIMIT-YA-EXISTE                    VALUE 'S'.
001200     88  LIMIT-NO-EXISTE                    VALUE 'N'.
001210*----------------------------------------------------------------
001220* AREA DE TRABAJO DEL GRUPO DE SENTENCIAS (BUFFER DE ARMADO)
001230*----------------------------------------------------------------
001240 01  WKS-AREA-GRUPO.
001250     05  WKS-CAD                     PIC X(4000) VALUE SPACES.
001260     05  WKS-CAD-TMP                 PIC X(4000) VALUE SPACES.
001270     05  WKS-CAD-MAYUS               PIC X(4000) VALUE SPACES.
001280 01  WKS-CAD-TABLA REDEFINES WKS-CAD.
001290     05  WKS-CAD-CHAR                PIC X(01) OCCURS 4000 TIMES.
001300 01  WKS-CAD-TMP-TABLA REDEFINES WKS-CAD-TMP.
001310     05  WKS-CAD-TMP-CHAR            PIC X(01) OCCURS 4000 TIMES.
001320 01  WKS-CAD-MAYUS-TABLA REDEFINES WKS-CAD-MAYUS.
001330     05  WKS-CAD-MAYUS-CHAR          PIC X(01) OCCURS 4000 TIMES.
001340*----------------------------------------------------------------
001350* PUNTEROS, LONGITUDES Y SUBINDICES DE TRABAJO (TODOS COMP)
001360*----------------------------------------------------------------
001370 77  WKS-LONG-CAD                    PIC 9(04) COMP VALUE ZERO.
001380 77  WKS-LONG-TMP                    PIC 9(04) COMP VALUE ZERO.
001390 77  WKS-POS-ESCRITURA               PIC 9(04) COMP VALUE ZERO.
001400 77  WKS-POS-LECTURA                 PIC 9(04) COMP VALUE ZERO.
001410 77  WKS-POS-DESDE                   PIC 9(04) COMP VALUE ZERO.
001420 77  WKS-POS-ENCONTRADA              PIC 9(04) COMP VALUE ZERO.
001430 77  WKS-POS-CORCHETE-FIN            PIC 9(04) COMP VALUE ZERO.
001440 77  WKS-POS-PARENTESIS-FIN          PIC 9(04) COMP VALUE ZERO.
001450 77  WKS-POS-SELECT-TOP              PIC 9(04) COMP VALUE ZERO.
001460 77  WKS-POS-N-INICIO                PIC 9(04) COMP VALUE ZERO.
001470 77  WKS-POS-N-FIN                   PIC 9(04) COMP VALUE ZERO.
001480 77  WKS-IDX-1                       PIC 9(04) COMP VALUE ZERO.
001490 77  WKS-IDX-2                       PIC 9(04) COMP VALUE ZERO.
001500 77  WKS-LONG-TOKEN-BUSCA            PIC 9(04) COMP VALUE ZERO.
001510 77  WKS-LONG-TOKEN-PON              PIC 9(04) COMP VALUE ZERO.
001520 77  WKS-LONG-LINEA-ENTRADA          PIC 9(04) COMP VALUE ZERO.
001530 77  WKS-CONTADOR-GRUPOS             PIC 9(07) COMP VALUE ZERO.
001540 77  WKS-UN-DIGITO                   PIC 9(01) VALUE ZERO.
001550 77  WKS-POS-PRIMER-DIGITO           PIC 9(04) COMP VALUE ZERO.
001560 77  WKS-LONG-MAX-SALIDA             PIC 9(04) COMP VALUE 100.
001570 01  WKS-VALOR-N                     PIC 9(06) VALUE ZERO.
001580 01  WKS-VALOR-N-X REDEFINES WKS-VALOR-N PIC X(06).
001590*----------------------------------------------------------------
001600* LITERALES DE BUSQUEDA USADOS POR LAS REGLAS DE CONVERSION
001610*----------------------------------------------------------------
001620 01  WKS-TOKENS-BUSCA.
001630     05  WKS-TOK-SELECT-TOP          PIC X(11) VALUE
001640             'SELECT TOP '.
001650     05  WKS-TOK-NOLOCK-1            PIC X(15) VALUE
001660             'WITH (NOLOCK)  '.
001670     05  WKS-TOK-NOLOCK-2            PIC X(15) VALUE
001680             'WITH(NOLOCK)   '.
001690     05  WKS-TOK-NOLOCK-3            PIC X(15) VALUE
001700             'WITH ( NOLOCK )'.
001710     05  WKS-TOK-ISNULL              PIC X(07) VALUE 'ISNULL('.
001720     05  WKS-TOK-COALESCE            PIC X(09) VALUE 'COALESCE('.
001730     05  WKS-TOK-GETDATE             PIC X(10) VALUE 'GETDATE() '.
001740     05  WKS-TOK-CURTS               PIC X(22) VALUE
001750             'CURRENT_TIMESTAMP() '.
001760     05  WKS-TOK-LEN                 PIC X(04) VALUE 'LEN('.
001770     05  WKS-TOK-LENGTH              PIC X(07) VALUE 'LENGTH('.
001780     05  WKS-TOK-NVARCHAR            PIC X(09) VALUE 'NVARCHAR '.
001790     05  WKS-TOK-VARCHAR             PIC X(08) VALUE 'VARCHAR '.
001800     05  WKS-TOK-VARCHARMAX          PIC X(13) VALUE
001810             'VARCHAR(MAX) '.
001820     05  WKS-TOK-DATETIME2           PIC X(10) VALUE 'DATETIME2 '.
001830     05  WKS-TOK-DATETIME            PIC X(09) VALUE 'DATETIME '.
001840     05  WKS-TOK-TIMESTAMP           PIC X(10) VALUE 'TIMESTAMP '.
001850     05  WKS-TOK-CONVERT-DATE        PIC X(15) VALUE
001860             'CONVERT(DATE,  '.
001870     05  WKS-TOK-CONVERT-VCHAR       PIC X(18) VALUE
001880             'CONVERT(VARCHAR(  '.
001890     05  WKS-TOK-DATEADD             PIC X(08) VALUE 'DATEADD('.
001900*----------------------------------------------------------------
001910* AREA DE ESTADISTICAS FINALES DE LA CORRIDA
001920*----------------------------------------------------------------
001930 01  WKS-ESTADISTICAS.
001940     05  WKS-EST-GRUPOS-CONVERTIDOS  PIC 9(07) COMP VALUE ZERO.
001950     05  WKS-EST-LINEAS-LEIDAS       PIC 9(07) COMP VALUE ZERO.
001960     05  WKS-EST-LINEAS-ESCRITAS     PIC 9(07) COMP VALUE ZERO.
001970*----------------------------------------------------------------
001980 01  WKS-MARCA-SALTO                 PIC X(01) VALUE X'01'.
001990 01  WKS-LINEA-SALIDA                PIC X(100) VALUE SPACES.
002000******************************************************************
002010 PROCEDURE DIVISION.
002020*----------------------------------------------------------------
002030 0100-PRINCIPAL SECTION.
002040     PERFORM 0200-APERTURA-ARCHIVOS
002050     PERFORM 0300-LEE-Y-AGRUPA THRU 0300-LEE-Y-AGRUPA-EXIT
002060         UNTIL FIN-SQLIN
002070     PERFORM 0900-ESTADISTICAS
002080     PERFORM 0990-CIERRA-ARCHIVOS
002090     STOP RUN.
002100 0100-PRINCIPAL-E.
002110     EXIT.
002120*----------------------------------------------------------------
002130 0200-APERTURA-ARCHIVOS SECTION.
002140     MOVE 'SQLIN   '  TO ARCHIVO
002150     MOVE 'OPEN  '    TO ACCION
002160     OPEN INPUT SQLIN
002170     IF FS-SQLIN NOT = 0
002180         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002190                 FS-SQLIN, FSE-SQLIN
002200         MOVE 91 TO RETURN-CODE
002210         STOP RUN
002220     END-IF
002230     MOVE 'SQLOUT  '  TO ARCHIVO
002240     OPEN OUTPUT SQLOUT
002250     IF FS-SQLOUT NOT = 0
002260         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002270                 FS-SQLOUT, FSE-SQLOUT
002280         MOVE 91 TO RETURN-CODE
002290         STOP RUN
002300     END-IF.
002310 0200-APERTURA-ARCHIVOS-E.
002320     EXIT.
002330*----------------------------------------------------------------
002340* LEE LINEAS DE SQLIN Y LAS ACUMULA EN WKS-CAD HASTA ENCONTRAR
002350* EL SEPARADOR 'GO' O FIN DE ARCHIVO.  AL CERRAR UN GRUPO LO
002360* CONVIERTE Y LO ESCRIBE, SALVO QUE VENGA TODO EN BLANCO.
002370*----------------------------------------------------------------
002380 0300-LEE-Y-AGRUPA SECTION.
002390     MOVE SPACES TO WKS-CAD
002400     MOVE ZERO   TO WKS-LONG-CAD
002410     SET GRUPO-VACIO TO TRUE
002420 0305-CICLO-LECTURA.
002430     READ SQLIN
002440         AT END
002450             SET FIN-SQLIN TO TRUE
002460             GO TO 0300-LEE-Y-AGRUPA-CIERRE
002470     END-READ
002480     IF FS-SQLIN NOT = 0 AND FS-SQLIN NOT = 10
002490         MOVE 'SQLIN   '  TO ARCHIVO
002500         MOVE 'READ  '    TO ACCION
002510         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002520                 FS-SQLIN, FSE-SQLIN
002530         MOVE 91 TO RETURN-CODE
002540         STOP RUN
002550     END-IF
002560     ADD 1 TO WKS-EST-LINEAS-LEIDAS
002570     PERFORM 0308-VERIFICA-SEPARADOR-GO
002580     IF FS-SQLIN = 10
002590         SET FIN-SQLIN TO TRUE
002600         GO TO 0300-LEE-Y-AGRUPA-CIERRE
002610     END-IF
002620     GO TO 0305-CICLO-LECTURA.
002630 0300-LEE-Y-AGRUPA-CIERRE.
002640     IF GRUPO-CON-DATOS
002650         PERFORM 0400-CONVIERTE-GRUPO
002660         PERFORM 0600-ESCRIBE-GRUPO
002670     END-IF.
002680 0300-LEE-Y-AGRUPA-EXIT.
002690     EXIT.
002700*----------------------------------------------------------------
002710 0308-VERIFICA-SEPARADOR-GO.
002720     MOVE SQL-TEXT TO WKS-LINEA-SALIDA
002730     MOVE WKS-LINEA-SALIDA TO WKS-CAD-TMP
002740     INSPECT WKS-CAD-TMP CONVERTING
002750         'abcdefghijklmnopqrstuvwxyz' TO
002760         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002770     IF WKS-CAD-TMP(1:2) = 'GO' AND
002780             (WKS-CAD-TMP(3:1) = SPACE OR WKS-CAD-TMP(3:1) = LOW-VALUE)
002790         IF NOT GRUPO-VACIO
002800             PERFORM 0400-CONVIERTE-GRUPO
002810             PERFORM 0600-ESCRIBE-GRUPO
002820         END-IF
002830         MOVE SPACES TO WKS-CAD
002840         MOVE ZERO   TO WKS-LONG-CAD
002850         SET GRUPO-VACIO TO TRUE
002860     ELSE
002870         IF SQL-TEXT NOT = SPACES
002880             PERFORM 0309-ANEXA-LINEA-AL-GRUPO
002890             SET GRUPO-CON-DATOS TO TRUE
002900         END-IF
002910     END-IF.
002920*----------------------------------------------------------------
002930* ANEXA UNA LINEA LEIDA AL FINAL DEL BUFFER DEL GRUPO, CON UN
002940* ESPACIO SEPARADOR CUANDO EL BUFFER YA TRAE CONTENIDO.
002950*----------------------------------------------------------------
002960 0309-ANEXA-LINEA-AL-GRUPO.
002970     MOVE SQL-TEXT TO WKS-LINEA-SALIDA
002980     PERFORM 0309A-LONGITUD-LINEA
002990     IF WKS-LONG-CAD > 0
003000         ADD 1 TO WKS-LONG-CAD
003010         MOVE SPACE TO WKS-CAD-CHAR(WKS-LONG-CAD)
003020     END-IF
003030     IF WKS-LONG-CAD + WKS-LONG-LINEA-ENTRADA < 4000
003040         MOVE SQL-TEXT(1:WKS-LONG-LINEA-ENTRADA)
003050             TO WKS-CAD(WKS-LONG-CAD + 1:WKS-LONG-LINEA-ENTRADA)
003060         ADD WKS-LONG-LINEA-ENTRADA TO WKS-LONG-CAD
003070     END-IF.
003080*----------------------------------------------------------------
003090 0309A-LONGITUD-LINEA.
003100     MOVE 74 TO WKS-LONG-LINEA-ENTRADA
003110 0309A-CICLO.
003120     IF WKS-LONG-LINEA-ENTRADA > 0
003130         IF SQL-TEXT(WKS-LONG-LINEA-ENTRADA:1) = SPACE
003140             SUBTRACT 1 FROM WKS-LONG-LINEA-ENTRADA
003150             GO TO 0309A-CICLO
003160         END-IF
003170     END-IF.
003180*----------------------------------------------------------------
003190* APLICA LAS REGLAS DE CONVERSION EN EL ORDEN EXIGIDO POR EL
003200* MANUAL DE CONVERSION SQL SERVER -> SNOWFLAKE.
003210*----------------------------------------------------------------
003220 0400-CONVIERTE-GRUPO SECTION.
003230     PERFORM 0410-CORCHETES-A-COMILLAS
003240     PERFORM 0420-TOP-A-LIMIT
003250     PERFORM 0430-ELIMINA-NOLOCK
003260     PERFORM 0440-SUSTITUYE-FUNCIONES
003270     PERFORM 0450-SUSTITUYE-TIPOS
003280     PERFORM 0460-CONVIERTE-CONVERT
003290     PERFORM 0470-REVISA-CAST
003300     PERFORM 0480-DATEADD-MAYUSCULAS
003310     PERFORM 0490-ASEGURA-PUNTO-COMA
003320     ADD 1 TO WKS-EST-GRUPOS-CONVERTIDOS.
003330 0400-CONVIERTE-GRUPO-EXIT.
003340     EXIT.
003350*----------------------------------------------------------------
003360* REGLA 1 - CADA [NOMBRE] SE CONVIERTE EN "NOMBRE"
003370* 1989-10-02 JRM  CORREGIDO: NO RESPETABA CORCHETES ANIDADOS
003380*                 DENTRO DE UN ALIAS DE COLUMNA. DSI-0147.
003390*----------------------------------------------------------------
003400 0410-CORCHETES-A-COMILLAS.                                        DSI0147
003410     MOVE 1 TO WKS-POS-LECTURA
003420 0410-CICLO.
003430     PERFORM 0411-BUSCA-CORCHETE-ABRE
003440     IF WKS-POS-ENCONTRADA > 0
003450         PERFORM 0412-REEMPLAZA-UN-CORCHETE
003460         GO TO 0410-CICLO
003470     END-IF.
003480 0411-BUSCA-CORCHETE-ABRE.
003490     MOVE ZERO TO WKS-POS-ENCONTRADA
003500     MOVE WKS-POS-LECTURA TO WKS-IDX-1
003510 0411-CICLO.
003520     IF WKS-IDX-1 <= WKS-LONG-CAD AND WKS-POS-ENCONTRADA = 0
003530         IF WKS-CAD-CHAR(WKS-IDX-1) = '['
003540             MOVE WKS-IDX-1 TO WKS-POS-ENCONTRADA
003550         ELSE
003560             ADD 1 TO WKS-IDX-1
003570             GO TO 0411-CICLO
003580         END-IF
003590     END-IF.
003600*----------------------------------------------------------------
003610 0412-REEMPLAZA-UN-CORCHETE.
003620     MOVE ZERO TO WKS-POS-CORCHETE-FIN
003630     MOVE WKS-POS-ENCONTRADA TO WKS-IDX-1
003640 0412-BUSCA-CIERRE.
003650     IF WKS-IDX-1 <= WKS-LONG-CAD AND WKS-POS-CORCHETE-FIN = 0
003660         IF WKS-CAD-CHAR(WKS-IDX-1) = ']'
003670             MOVE WKS-IDX-1 TO WKS-POS-CORCHETE-FIN
003680         ELSE
003690             ADD 1 TO WKS-IDX-1
003700             GO TO 0412-BUSCA-CIERRE
003710         END-IF
003720     END-IF
003730     IF WKS-POS-CORCHETE-FIN > 0
003740         MOVE SPACES TO WKS-CAD-TMP
003750         MOVE QUOTE TO WKS-CAD-TMP(1:1)
003760         MOVE WKS-CAD(WKS-POS-ENCONTRADA + 1:
003770             WKS-POS-CORCHETE-FIN - WKS-POS-ENCONTRADA - 1)
003780             TO WKS-CAD-TMP(2:WKS-POS-CORCHETE-FIN -
003790                 WKS-POS-ENCONTRADA - 1)
003800         MOVE QUOTE TO WKS-CAD-TMP(WKS-POS-CORCHETE-FIN -
003810             WKS-POS-ENCONTRADA + 1:1)
003820         MOVE WKS-POS-CORCHETE-FIN - WKS-POS-ENCONTRADA + 1
003830             TO WKS-LONG-TOKEN-PON
003840         PERFORM 0516-REEMPLAZA-TRAMO
003850         COMPUTE WKS-POS-LECTURA =
003860             WKS-POS-ENCONTRADA + WKS-LONG-TOKEN-PON
003870     ELSE
003880         ADD 1 TO WKS-POS-LECTURA
003890     END-IF.
003900*----------------------------------------------------------------
003910* REGLA 2 - SELECT TOP (N) / SELECT TOP N  ->  LIMIT N AL FINAL
003920* 1991-03-20 JRM  CORREGIDO CASO SELECT TOP N SIN PARENTESIS.
003930*----------------------------------------------------------------
003940 0420-TOP-A-LIMIT.                                                 DSI0147
003950     MOVE WKS-CAD TO WKS-CAD-MAYUS
003960     INSPECT WKS-CAD-MAYUS CONVERTING
003970         'abcdefghijklmnopqrstuvwxyz' TO
003980         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003990     SET TOP-AUSENTE TO TRUE
004000     MOVE ZERO TO WKS-POS-SELECT-TOP
004010     INSPECT WKS-CAD-MAYUS TALLYING WKS-IDX-1 FOR CHARACTERS
004020         BEFORE INITIAL 'SELECT TOP '
004030     IF WKS-IDX-1 < WKS-LONG-CAD
004040         SET TOP-PRESENTE TO TRUE
004050         COMPUTE WKS-POS-SELECT-TOP = WKS-IDX-1 + 1
004060     END-IF
004070     IF TOP-PRESENTE
004080         PERFORM 0421-EXTRAE-N-DE-TOP
004090         PERFORM 0422-VERIFICA-LIMIT-EXISTENTE
004100         PERFORM 0423-ELIMINA-CLAUSULA-TOP
004110         IF LIMIT-NO-EXISTE
004120             PERFORM 0424-ANEXA-LIMIT
004130         END-IF
004140     END-IF.
004150*----------------------------------------------------------------
004160* LOCALIZA EL VALOR NUMERICO DE N EN 'SELECT TOP (N)' O
004170* 'SELECT TOP N', CON O SIN PARENTESIS, Y CALCULA EL RANGO
004180* EXACTO DE LA CLAUSULA A ELIMINAR (DESDE 'SELECT ' HASTA
004190* DESPUES DEL ULTIMO DIGITO DE N, INCLUYENDO EL PARENTESIS).
004200*----------------------------------------------------------------
004210 0421-EXTRAE-N-DE-TOP.
004220     COMPUTE WKS-IDX-1 = WKS-POS-SELECT-TOP + 11
004230     IF WKS-CAD(WKS-IDX-1:1) = '('
004240         ADD 1 TO WKS-IDX-1
004250     END-IF
004260     MOVE WKS-IDX-1 TO WKS-POS-N-INICIO
004270     MOVE ZERO TO WKS-VALOR-N
004280 0421-CICLO-DIGITOS.
004290     IF WKS-CAD(WKS-IDX-1:1) >= '0' AND WKS-CAD(WKS-IDX-1:1) <= '9'
004300         MOVE WKS-CAD(WKS-IDX-1:1) TO WKS-UN-DIGITO
004310         COMPUTE WKS-VALOR-N = WKS-VALOR-N * 10 + WKS-UN-DIGITO
004320         ADD 1 TO WKS-IDX-1
004330         GO TO 0421-CICLO-DIGITOS
004340     END-IF
004350     COMPUTE WKS-POS-N-FIN = WKS-IDX-1 - 1
004360     IF WKS-CAD(WKS-IDX-1:1) = ')'
004370         MOVE WKS-IDX-1 TO WKS-POS-N-FIN
004380     END-IF.
004390*----------------------------------------------------------------
004400 0422-VERIFICA-LIMIT-EXISTENTE.
004410     SET LIMIT-NO-EXISTE TO TRUE
004420     COMPUTE WKS-IDX-2 = WKS-LONG-CAD - 3
004430 0422-CICLO.
004440     IF WKS-IDX-2 > WKS-POS-N-FIN
004450         IF WKS-CAD(WKS-IDX-2:1) = ';' OR WKS-CAD(WKS-IDX-2:1) = ' '
004460             SUBTRACT 1 FROM WKS-IDX-2
004470             GO TO 0422-CICLO
004480         END-IF
004490     END-IF
004500     IF WKS-IDX-2 >= 5
004510         IF WKS-CAD-MAYUS(WKS-IDX-2 - 4:5) = 'LIMIT'
004520             SET LIMIT-YA-EXISTE TO TRUE
004530         END-IF
004540     END-IF.
004550*----------------------------------------------------------------
004560 0423-ELIMINA-CLAUSULA-TOP.
004570     COMPUTE WKS-IDX-1 = WKS-POS-SELECT-TOP + 6
004580     MOVE SPACES TO WKS-CAD-TMP
004590     COMPUTE WKS-LONG-TOKEN-PON =
004600         WKS-POS-N-FIN - WKS-POS-SELECT-TOP - 5
004610     IF WKS-CAD(WKS-POS-N-FIN:1) = ')'
004620         MOVE WKS-IDX-1 TO WKS-POS-ENCONTRADA
004630         COMPUTE WKS-POS-CORCHETE-FIN = WKS-POS-N-FIN
004640     ELSE
004650         MOVE WKS-IDX-1 TO WKS-POS-ENCONTRADA
004660         MOVE WKS-POS-N-FIN TO WKS-POS-CORCHETE-FIN
004670     END-IF
004680     MOVE 0 TO WKS-LONG-TOKEN-PON
004690     COMPUTE WKS-POS-ENCONTRADA = WKS-POS-SELECT-TOP + 6
004700     COMPUTE WKS-POS-CORCHETE-FIN = WKS-POS-N-FIN
004710     PERFORM 0516-REEMPLAZA-TRAMO.
004720*----------------------------------------------------------------
004730* AGREGA 'LIMIT N' AL FINAL, CON UNA MARCA DE SALTO DE LINEA,
004740* ANTES DEL PUNTO Y COMA FINAL SI LO HAY.
004750*----------------------------------------------------------------
004760 0424-ANEXA-LIMIT.
004770     MOVE WKS-LONG-CAD TO WKS-IDX-1
004780 0424-QUITA-BLANCOS.
004790     IF WKS-IDX-1 > 0
004800         IF WKS-CAD(WKS-IDX-1:1) = SPACE
004810             SUBTRACT 1 FROM WKS-IDX-1
004820             GO TO 0424-QUITA-BLANCOS
004830         END-IF
004840     END-IF
004850     MOVE WKS-IDX-1 TO WKS-POS-ENCONTRADA
004860     IF WKS-CAD(WKS-IDX-1:1) = ';'
004870         SUBTRACT 1 FROM WKS-IDX-1
004880     END-IF
004890     PERFORM 0425-QUITA-CEROS-A-LA-IZQUIERDA
004900     MOVE SPACES TO WKS-CAD-TMP
004910     STRING WKS-MARCA-SALTO DELIMITED BY SIZE
004920            'LIMIT ' DELIMITED BY SIZE
004930            WKS-VALOR-N-X(WKS-POS-PRIMER-DIGITO:
004940                7 - WKS-POS-PRIMER-DIGITO) DELIMITED BY SIZE
004950         INTO WKS-CAD-TMP
004960     COMPUTE WKS-LONG-TOKEN-PON = 13 - WKS-POS-PRIMER-DIGITO
004970     MOVE WKS-IDX-1 TO WKS-POS-ENCONTRADA
004980     MOVE WKS-IDX-1 TO WKS-POS-CORCHETE-FIN
004990     PERFORM 0516-REEMPLAZA-TRAMO
005000     IF WKS-CAD(WKS-LONG-CAD:1) NOT = ';'
005010         ADD 1 TO WKS-LONG-CAD
005020         MOVE ';' TO WKS-CAD-CHAR(WKS-LONG-CAD)
005030     END-IF.
005040*----------------------------------------------------------------
005050* LOCALIZA EL PRIMER DIGITO SIGNIFICATIVO DE WKS-VALOR-N (SIN
005060* CEROS A LA IZQUIERDA), DEJANDO AL MENOS UN DIGITO SI EL
005070* VALOR ES CERO.
005080*----------------------------------------------------------------
005090 0425-QUITA-CEROS-A-LA-IZQUIERDA.
005100     MOVE 1 TO WKS-POS-PRIMER-DIGITO
005110 0425-CICLO.
005120     IF WKS-POS-PRIMER-DIGITO < 6
005130         IF WKS-VALOR-N-X(WKS-POS-PRIMER-DIGITO:1) = '0'
005140             ADD 1 TO WKS-POS-PRIMER-DIGITO
005150             GO TO 0425-CICLO
005160         END-IF
005170     END-IF.
005180*----------------------------------------------------------------
005190* REGLA 3 - ELIMINA TODAS LAS VARIANTES DE WITH (NOLOCK)
005200*----------------------------------------------------------------
005210 0430-ELIMINA-NOLOCK.
005220     MOVE 15 TO WKS-LONG-TOKEN-BUSCA
005230     MOVE WKS-TOK-NOLOCK-1 TO WKS-CAD-TMP(1:15)
005240     PERFORM 0500-REEMPLAZA-TOKEN
005250     MOVE WKS-TOK-NOLOCK-2 TO WKS-CAD-TMP(1:15)
005260     MOVE 13 TO WKS-LONG-TOKEN-BUSCA
005270     PERFORM 0500-REEMPLAZA-TOKEN
005280     MOVE WKS-TOK-NOLOCK-3 TO WKS-CAD-TMP(1:15)
005290     MOVE 15 TO WKS-LONG-TOKEN-BUSCA
005300     PERFORM 0500-REEMPLAZA-TOKEN.
005310*----------------------------------------------------------------
005320* REGLA 4 - SUSTITUCIONES DE FUNCIONES ISNULL/GETDATE/LEN
005330*----------------------------------------------------------------
005340 0440-SUSTITUYE-FUNCIONES.
005350     MOVE WKS-TOK-ISNULL   TO WKS-CAD-TMP(1:7)
005360     MOVE 7  TO WKS-LONG-TOKEN-BUSCA
005370     MOVE WKS-TOK-COALESCE TO WKS-CAD-TMP(50:9)
005380     MOVE 9  TO WKS-LONG-TOKEN-PON
005390     PERFORM 0510-REEMPLAZA-CICLO
005400     MOVE WKS-TOK-GETDATE  TO WKS-CAD-TMP(1:10)
005410     MOVE 9  TO WKS-LONG-TOKEN-BUSCA
005420     MOVE WKS-TOK-CURTS    TO WKS-CAD-TMP(50:20)
005430     MOVE 19 TO WKS-LONG-TOKEN-PON
005440     PERFORM 0510-REEMPLAZA-CICLO
005450     MOVE WKS-TOK-LEN      TO WKS-CAD-TMP(1:4)
005460     MOVE 4  TO WKS-LONG-TOKEN-BUSCA
005470     MOVE WKS-TOK-LENGTH   TO WKS-CAD-TMP(50:7)
005480     MOVE 7  TO WKS-LONG-TOKEN-PON
005490     PERFORM 0510-REEMPLAZA-CICLO.
005500*----------------------------------------------------------------
005510* REGLA 5 - SUSTITUCIONES DE TIPO. NVARCHAR ANTES DE VARCHAR(MAX)
005520* PARA QUE NVARCHAR(MAX) TERMINE TAMBIEN COMO VARCHAR.
005530*----------------------------------------------------------------
005540 0450-SUSTITUYE-TIPOS.
005550     MOVE WKS-TOK-NVARCHAR   TO WKS-CAD-TMP(1:9)
005560     MOVE 9 TO WKS-LONG-TOKEN-BUSCA
005570     MOVE WKS-TOK-VARCHAR    TO WKS-CAD-TMP(50:8)
005580     MOVE 8 TO WKS-LONG-TOKEN-PON
005590     PERFORM 0510-REEMPLAZA-CICLO
005600     MOVE WKS-TOK-VARCHARMAX TO WKS-CAD-TMP(1:13)
005610     MOVE 13 TO WKS-LONG-TOKEN-BUSCA
005620     MOVE WKS-TOK-VARCHAR    TO WKS-CAD-TMP(50:8)
005630     MOVE 8 TO WKS-LONG-TOKEN-PON
005640     PERFORM 0510-REEMPLAZA-CICLO
005650     MOVE WKS-TOK-DATETIME2  TO WKS-CAD-TMP(1:10)
005660     MOVE 10 TO WKS-LONG-TOKEN-BUSCA
005670     MOVE WKS-TOK-TIMESTAMP  TO WKS-CAD-TMP(50:10)
005680     MOVE 10 TO WKS-LONG-TOKEN-PON
005690     PERFORM 0510-REEMPLAZA-CICLO
005700     MOVE WKS-TOK-DATETIME   TO WKS-CAD-TMP(1:9)
005710     MOVE 9 TO WKS-LONG-TOKEN-BUSCA
005720     MOVE WKS-TOK-TIMESTAMP  TO WKS-CAD-TMP(50:10)
005730     MOVE 10 TO WKS-LONG-TOKEN-PON
005740     PERFORM 0510-REEMPLAZA-CICLO.
005750*----------------------------------------------------------------
005760* REGLAS 6 Y 7 - CONVERT(DATE,EXPR[,ESTILO]) -> TO_DATE(EXPR)
005770* Y CONVERT(VARCHAR(N),EXPR[,ESTILO]) -> TO_VARCHAR(EXPR)
005780*----------------------------------------------------------------
005790 0460-CONVIERTE-CONVERT.
005800     MOVE 1 TO WKS-POS-DESDE
005810 0460-CICLO-DATE.
005820     MOVE WKS-TOK-CONVERT-DATE TO WKS-CAD-TMP(200:13)
005830     MOVE 13 TO WKS-LONG-TOKEN-BUSCA
005840     PERFORM 0550-BUSCA-SUBCADENA
005850     IF WKS-POS-ENCONTRADA > 0
005860         PERFORM 0462-ARMA-TO-DATE
005870         GO TO 0460-CICLO-DATE
005880     END-IF
005890     MOVE 1 TO WKS-POS-DESDE
005900 0460-CICLO-VCHAR.
005910     MOVE WKS-TOK-CONVERT-VCHAR TO WKS-CAD-TMP(200:16)
005920     MOVE 16 TO WKS-LONG-TOKEN-BUSCA
005930     PERFORM 0550-BUSCA-SUBCADENA
005940     IF WKS-POS-ENCONTRADA > 0
005950         PERFORM 0464-ARMA-TO-VARCHAR
005960         GO TO 0460-CICLO-VCHAR
005970     END-IF.
005980*----------------------------------------------------------------
005990* LOCALIZA LA COMA QUE SEPARA EL ESTILO (SI VIENE) Y EL
006000* PARENTESIS DE CIERRE DE LA FUNCION, PARA PODER DESCARTAR EL
006010* ARGUMENTO DE ESTILO Y CONSERVAR SOLO LA EXPRESION.
006020*----------------------------------------------------------------
006030 0461-LOCALIZA-CIERRE-Y-COMA.
006040     MOVE ZERO TO WKS-POS-PARENTESIS-FIN
006050     MOVE ZERO TO WKS-POS-N-FIN
006060     MOVE 1 TO WKS-IDX-1
006070     MOVE WKS-IDX-2 TO WKS-IDX-1
006080 0461-CICLO.
006090     IF WKS-IDX-1 <= WKS-LONG-CAD AND WKS-POS-PARENTESIS-FIN = 0
006100         IF WKS-CAD-CHAR(WKS-IDX-1) = ')' AND WKS-IDX-2 = 0
006110             MOVE WKS-IDX-1 TO WKS-POS-PARENTESIS-FIN
006120         ELSE
006130             IF WKS-CAD-CHAR(WKS-IDX-1) = '('
006140                 ADD 1 TO WKS-IDX-2
006150             END-IF
006160             IF WKS-CAD-CHAR(WKS-IDX-1) = ')' AND WKS-IDX-2 > 0
006170                 SUBTRACT 1 FROM WKS-IDX-2
006180             END-IF
006190             IF WKS-CAD-CHAR(WKS-IDX-1) = ',' AND WKS-IDX-2 = 0
006200                 AND WKS-POS-N-FIN = 0
006210                 MOVE WKS-IDX-1 TO WKS-POS-N-FIN
006220             END-IF
006230             ADD 1 TO WKS-IDX-1
006240             GO TO 0461-CICLO
006250         END-IF
006260     END-IF.
006270*----------------------------------------------------------------
006280 0462-ARMA-TO-DATE.
006290     COMPUTE WKS-IDX-1 = WKS-POS-ENCONTRADA + 13
006300     MOVE ZERO TO WKS-IDX-2
006310     PERFORM 0461-LOCALIZA-CIERRE-Y-COMA
006320     IF WKS-POS-N-FIN > 0
006330         COMPUTE WKS-POS-CORCHETE-FIN = WKS-POS-N-FIN - 1
006340     ELSE
006350         COMPUTE WKS-POS-CORCHETE-FIN = WKS-POS-PARENTESIS-FIN - 1
006360     END-IF
006370     MOVE SPACES TO WKS-CAD-TMP
006380     STRING 'TO_DATE(' DELIMITED BY SIZE
006390            WKS-CAD(WKS-IDX-1:WKS-POS-CORCHETE-FIN - WKS-IDX-1 + 1)
006400                DELIMITED BY SIZE
006410            ')' DELIMITED BY SIZE
006420         INTO WKS-CAD-TMP
006430     PERFORM 0463-LONGITUD-DE-TMP-200
006440     MOVE WKS-POS-ENCONTRADA TO WKS-POS-ENCONTRADA
006450     MOVE WKS-POS-PARENTESIS-FIN TO WKS-POS-CORCHETE-FIN
006460     PERFORM 0516-REEMPLAZA-TRAMO
006470     COMPUTE WKS-POS-DESDE = WKS-POS-ENCONTRADA + WKS-LONG-TOKEN-PON.
006480 0463-LONGITUD-DE-TMP-200.
006490     MOVE 200 TO WKS-LONG-TOKEN-PON
006500 0463-CICLO.
006510     IF WKS-LONG-TOKEN-PON > 1
006520         IF WKS-CAD-TMP(WKS-LONG-TOKEN-PON:1) = SPACE
006530             SUBTRACT 1 FROM WKS-LONG-TOKEN-PON
006540             GO TO 0463-CICLO
006550         END-IF
006560     END-IF.
006570*----------------------------------------------------------------
006580 0464-ARMA-TO-VARCHAR.
006590     COMPUTE WKS-IDX-1 = WKS-POS-ENCONTRADA + 16
006600* AVANZA SOBRE LA LONGITUD N Y EL PARENTESIS DE CIERRE DE
006610* VARCHAR(N), LUEGO SOBRE LA COMA QUE SIGUE.
006620     MOVE ZERO TO WKS-POS-ENCONTRADA
006630 0464-SALTA-N.
006640     IF WKS-CAD(WKS-IDX-1:1) NOT = ')'
006650         ADD 1 TO WKS-IDX-1
006660         GO TO 0464-SALTA-N
006670     END-IF
006680     ADD 2 TO WKS-IDX-1
006690     MOVE ZERO TO WKS-IDX-2
006700     PERFORM 0461-LOCALIZA-CIERRE-Y-COMA
006710     IF WKS-POS-N-FIN > 0
006720         COMPUTE WKS-POS-CORCHETE-FIN = WKS-POS-N-FIN - 1
006730     ELSE
006740         COMPUTE WKS-POS-CORCHETE-FIN = WKS-POS-PARENTESIS-FIN - 1
006750     END-IF
006760     MOVE SPACES TO WKS-CAD-TMP
006770     STRING 'TO_VARCHAR(' DELIMITED BY SIZE
006780            WKS-CAD(WKS-IDX-1:WKS-POS-CORCHETE-FIN - WKS-IDX-1 + 1)
006790                DELIMITED BY SIZE
006800            ')' DELIMITED BY SIZE
006810         INTO WKS-CAD-TMP
006820     PERFORM 0463-LONGITUD-DE-TMP-200
006830     COMPUTE WKS-POS-ENCONTRADA = WKS-POS-ENCONTRADA - 16 + 16
006840     PERFORM 0465-RECUPERA-INICIO-CONVERT
006850     PERFORM 0516-REEMPLAZA-TRAMO
006860     COMPUTE WKS-POS-DESDE = WKS-POS-ENCONTRADA + WKS-LONG-TOKEN-PON.
006870*----------------------------------------------------------------
006880 0465-RECUPERA-INICIO-CONVERT.
006890     MOVE WKS-POS-PARENTESIS-FIN TO WKS-POS-CORCHETE-FIN.
006900*----------------------------------------------------------------
006910* REGLA 8 - CAST(X AS NVARCHAR(N)) YA QUEDO COMO VARCHAR(N) POR
006920* LA SUSTITUCION DE PALABRA DE LA REGLA 5.  AQUI SE DEJA
006930* CONSTANCIA EXPLICITA DE LA REVISION, COMO PIDE EL ESTANDAR.
006940*----------------------------------------------------------------
006950 0470-REVISA-CAST.
006960     CONTINUE.
006970*----------------------------------------------------------------
006980* REGLA 9 - DATEADD('PARTE',N,EXPR) -> DATEADD(PARTE,N,EXPR),
006990* CON LA PARTE DE FECHA SIN COMILLAS Y EN MAYUSCULAS.
007000*----------------------------------------------------------------
007010 0480-DATEADD-MAYUSCULAS.
007020     MOVE 1 TO WKS-POS-DESDE
007030 0480-CICLO.
007040     MOVE WKS-TOK-DATEADD TO WKS-CAD-TMP(200:8)
007050     MOVE 8 TO WKS-LONG-TOKEN-BUSCA
007060     PERFORM 0550-BUSCA-SUBCADENA
007070     IF WKS-POS-ENCONTRADA > 0
007080         PERFORM 0481-REEMPLAZA-UNA-PARTE
007090         GO TO 0480-CICLO
007100     END-IF.
007110*----------------------------------------------------------------
007120 0481-REEMPLAZA-UNA-PARTE.
007130     COMPUTE WKS-IDX-1 = WKS-POS-ENCONTRADA + 8
007140     IF WKS-CAD(WKS-IDX-1:1) = QUOTE
007150         ADD 1 TO WKS-IDX-1
007160         MOVE WKS-IDX-1 TO WKS-POS-N-INICIO
007170     ELSE
007180         COMPUTE WKS-POS-DESDE = WKS-POS-ENCONTRADA + 8
007190         GO TO 0481-REEMPLAZA-UNA-PARTE-EXIT
007200     END-IF
007210 0481-BUSCA-COMILLA-FIN.
007220     IF WKS-CAD(WKS-IDX-1:1) NOT = QUOTE
007230         ADD 1 TO WKS-IDX-1
007240         GO TO 0481-BUSCA-COMILLA-FIN
007250     END-IF
007260     COMPUTE WKS-POS-N-FIN = WKS-IDX-1 - 1
007270     MOVE WKS-CAD(WKS-POS-N-INICIO:
007280         WKS-POS-N-FIN - WKS-POS-N-INICIO + 1) TO WKS-CAD-TMP(1:20)
007290     INSPECT WKS-CAD-TMP(1:20) CONVERTING
007300         'abcdefghijklmnopqrstuvwxyz' TO
007310         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007320     MOVE WKS-POS-N-INICIO TO WKS-POS-ENCONTRADA
007330     MOVE WKS-IDX-1 TO WKS-POS-CORCHETE-FIN
007340     MOVE WKS-CAD-TMP(1:20) TO WKS-CAD-TMP(50:20)
007350     PERFORM 0482-LONGITUD-PARTE
007360     PERFORM 0516-REEMPLAZA-TRAMO
007370     COMPUTE WKS-POS-DESDE = WKS-POS-ENCONTRADA + WKS-LONG-TOKEN-PON.
007380 0481-REEMPLAZA-UNA-PARTE-EXIT.
007390     EXIT.
007400*----------------------------------------------------------------
007410 0482-LONGITUD-PARTE.
007420     MOVE 20 TO WKS-LONG-TOKEN-PON
007430 0482-CICLO.
007440     IF WKS-LONG-TOKEN-PON > 1
007450         IF WKS-CAD-TMP(49 + WKS-LONG-TOKEN-PON:1) = SPACE
007460             SUBTRACT 1 FROM WKS-LONG-TOKEN-PON
007470             GO TO 0482-CICLO
007480         END-IF
007490     END-IF
007500     MOVE WKS-CAD-TMP(50:WKS-LONG-TOKEN-PON) TO WKS-CAD-TMP(1:20).
007510*----------------------------------------------------------------
007520* REGLA 10 - EL GRUPO CONVERTIDO DEBE TERMINAR EN PUNTO Y COMA
007530*----------------------------------------------------------------
007540 0490-ASEGURA-PUNTO-COMA.
007550     MOVE WKS-LONG-CAD TO WKS-IDX-1
007560 0490-QUITA-BLANCOS.
007570     IF WKS-IDX-1 > 0
007580         IF WKS-CAD(WKS-IDX-1:1) = SPACE
007590             SUBTRACT 1 FROM WKS-IDX-1
007600             GO TO 0490-QUITA-BLANCOS
007610         END-IF
007620     END-IF
007630     IF WKS-IDX-1 = 0 OR WKS-CAD(WKS-IDX-1:1) NOT = ';'
007640         ADD 1 TO WKS-IDX-1
007650         MOVE ';' TO WKS-CAD-CHAR(WKS-IDX-1)
007660         MOVE WKS-IDX-1 TO WKS-LONG-CAD
007670     ELSE
007680         MOVE WKS-IDX-1 TO WKS-LONG-CAD
007690     END-IF.
007700*----------------------------------------------------------------
007710* MOTOR GENERICO DE REEMPLAZO DE TODAS LAS OCURRENCIAS DE UN
007720* TOKEN LITERAL (BUSQUEDA INSENSIBLE A MAYUSCULAS) POR OTRO
007730* TEXTO. WKS-CAD-TMP(1:n) TRAE EL TOKEN A BUSCAR Y
007740* WKS-CAD-TMP(50:n) TRAE EL TEXTO DE REEMPLAZO, AMBOS PREVIAMENTE
007750* CARGADOS POR EL PARRAFO QUE INVOCA.
007760*----------------------------------------------------------------
007770 0500-REEMPLAZA-TOKEN.
007780     MOVE WKS-LONG-TOKEN-BUSCA TO WKS-LONG-TOKEN-PON
007790     MOVE SPACES TO WKS-CAD-TMP(50:20)
007800     PERFORM 0510-REEMPLAZA-CICLO.
007810 0500-REEMPLAZA-TOKEN-EXIT.
007820     EXIT.
007830*----------------------------------------------------------------
007840 0510-REEMPLAZA-CICLO.
007850     MOVE 1 TO WKS-POS-DESDE
007860 0510-CICLO.
007870     PERFORM 0550-BUSCA-SUBCADENA
007880     IF WKS-POS-ENCONTRADA > 0
007890         COMPUTE WKS-POS-CORCHETE-FIN =
007900             WKS-POS-ENCONTRADA + WKS-LONG-TOKEN-BUSCA - 1
007910         PERFORM 0516-REEMPLAZA-TRAMO
007920         COMPUTE WKS-POS-DESDE =
007930             WKS-POS-ENCONTRADA + WKS-LONG-TOKEN-PON
007940         GO TO 0510-CICLO
007950     END-IF.
007960 0510-REEMPLAZA-CICLO-EXIT.
007970     EXIT.
007980*----------------------------------------------------------------
007990* REEMPLAZA EL TRAMO [WKS-POS-ENCONTRADA, WKS-POS-CORCHETE-FIN]
008000* DE WKS-CAD POR EL TEXTO EN WKS-CAD-TMP(50:WKS-LONG-TOKEN-PON).
008010* SIRVE PARA BORRAR (REEMPLAZO VACIO), INSERTAR (TRAMO DE
008020* LONGITUD CERO) O SUSTITUIR UN TRAMO EXISTENTE.
008030*----------------------------------------------------------------
008040 0516-REEMPLAZA-TRAMO.
008050     MOVE WKS-CAD TO WKS-CAD-TMP(1000:3000)
008060     MOVE SPACES TO WKS-CAD
008070     IF WKS-POS-ENCONTRADA > 1
008080         MOVE WKS-CAD-TMP(1000:WKS-POS-ENCONTRADA - 1)
008090             TO WKS-CAD(1:WKS-POS-ENCONTRADA - 1)
008100     END-IF
008110     MOVE WKS-POS-ENCONTRADA TO WKS-POS-ESCRITURA
008120     IF WKS-LONG-TOKEN-PON > 0
008130         MOVE WKS-CAD-TMP(50:WKS-LONG-TOKEN-PON)
008140             TO WKS-CAD(WKS-POS-ESCRITURA:WKS-LONG-TOKEN-PON)
008150         ADD WKS-LONG-TOKEN-PON TO WKS-POS-ESCRITURA
008160     END-IF
008170     COMPUTE WKS-LONG-TMP =
008180         WKS-LONG-CAD - WKS-POS-CORCHETE-FIN
008190     IF WKS-LONG-TMP > 0
008200         MOVE WKS-CAD-TMP(1000 + WKS-POS-CORCHETE-FIN:WKS-LONG-TMP)
008210             TO WKS-CAD(WKS-POS-ESCRITURA:WKS-LONG-TMP)
008220     END-IF
008230     COMPUTE WKS-LONG-CAD =
008240         WKS-POS-ESCRITURA + WKS-LONG-TMP - 1
008250     MOVE SPACES TO WKS-CAD-TMP(50:20).
008260*----------------------------------------------------------------
008270* BUSCA, A PARTIR DE WKS-POS-DESDE, LA PRIMERA OCURRENCIA DEL
008280* TOKEN (INSENSIBLE A MAYUSCULAS) CARGADO EN WKS-CAD-TMP(200:n)
008290* CON LONGITUD WKS-LONG-TOKEN-BUSCA. DEVUELVE LA POSICION EN
008300* WKS-POS-ENCONTRADA (CERO SI NO SE ENCUENTRA).
008310*----------------------------------------------------------------
008320 0550-BUSCA-SUBCADENA.
008330     MOVE ZERO TO WKS-POS-ENCONTRADA
008340     IF WKS-POS-DESDE > WKS-LONG-CAD
008350         GO TO 0550-BUSCA-SUBCADENA-EXIT
008360     END-IF
008370     MOVE WKS-CAD TO WKS-CAD-MAYUS
008380     INSPECT WKS-CAD-MAYUS CONVERTING
008390         'abcdefghijklmnopqrstuvwxyz' TO
008400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008410     MOVE WKS-CAD-TMP(200:WKS-LONG-TOKEN-BUSCA) TO WKS-CAD-TMP(220:20)
008420     INSPECT WKS-CAD-TMP(220:20) CONVERTING
008430         'abcdefghijklmnopqrstuvwxyz' TO
008440         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008450     INSPECT WKS-CAD-MAYUS(WKS-POS-DESDE:WKS-LONG-CAD -
008460             WKS-POS-DESDE + 1)
008470         TALLYING WKS-IDX-1 FOR CHARACTERS
008480         BEFORE INITIAL WKS-CAD-TMP(220:WKS-LONG-TOKEN-BUSCA)
008490     IF WKS-IDX-1 < WKS-LONG-CAD - WKS-POS-DESDE + 1
008500         COMPUTE WKS-POS-ENCONTRADA = WKS-POS-DESDE + WKS-IDX-1
008510     END-IF.
008520 0550-BUSCA-SUBCADENA-EXIT.
008530     EXIT.
008540*----------------------------------------------------------------
008550* ESCRIBE EL GRUPO YA CONVERTIDO EN SQLOUT, PARTIENDO WKS-CAD
008560* EN RENGLONES DE 100 POSICIONES, RESPETANDO LA MARCA DE SALTO
008570* DE LINEA DEJADA POR LA REGLA DE TOP -> LIMIT, Y SEPARANDO
008580* CADA GRUPO DEL SIGUIENTE CON UN RENGLON EN BLANCO.
008590*----------------------------------------------------------------
008600 0600-ESCRIBE-GRUPO SECTION.
008610     IF NOT ES-PRIMER-GRUPO
008620         MOVE SPACES TO SQL-OUTPUT-RECORD
008630         PERFORM 0610-GRABA-SQLOUT
008640     END-IF
008650     SET NO-ES-PRIMER-GRUPO TO TRUE
008660     MOVE 1 TO WKS-POS-LECTURA
008670 0600-CICLO-RENGLONES.
008680     IF WKS-POS-LECTURA <= WKS-LONG-CAD
008690         PERFORM 0620-ARMA-UN-RENGLON
008700         PERFORM 0610-GRABA-SQLOUT
008710         GO TO 0600-CICLO-RENGLONES
008720     END-IF.
008730 0600-ESCRIBE-GRUPO-EXIT.
008740     EXIT.
008750*----------------------------------------------------------------
008760 0610-GRABA-SQLOUT.
008770     WRITE SQL-OUTPUT-RECORD
008780     IF FS-SQLOUT NOT = 0
008790         MOVE 'SQLOUT  '  TO ARCHIVO
008800         MOVE 'WRITE '    TO ACCION
008810         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
008820                 FS-SQLOUT, FSE-SQLOUT
008830         MOVE 91 TO RETURN-CODE
008840         STOP RUN
008850     END-IF
008860     ADD 1 TO WKS-EST-LINEAS-ESCRITAS.
008870*----------------------------------------------------------------
008880* TOMA HASTA 100 CARACTERES DE WKS-CAD A PARTIR DE
008890* WKS-POS-LECTURA, CORTANDO ANTES SI APARECE LA MARCA DE SALTO
008900* DE LINEA (LA MARCA SE CONSUME Y NO SE IMPRIME).
008910*----------------------------------------------------------------
008920 0620-ARMA-UN-RENGLON.
008930     MOVE SPACES TO SQL-OUTPUT-RECORD
008940     MOVE WKS-POS-LECTURA TO WKS-IDX-1
008950     MOVE ZERO TO WKS-IDX-2
008960 0620-CICLO.
008970     IF WKS-IDX-1 <= WKS-LONG-CAD AND WKS-IDX-2 < WKS-LONG-MAX-SALIDA
008980         IF WKS-CAD-CHAR(WKS-IDX-1) = WKS-MARCA-SALTO
008990             ADD 1 TO WKS-IDX-1
009000         ELSE
009010             ADD 1 TO WKS-IDX-2
009020             MOVE WKS-CAD-CHAR(WKS-IDX-1) TO OUT-TEXT(WKS-IDX-2:1)
009030             ADD 1 TO WKS-IDX-1
009040             GO TO 0620-CICLO
009050         END-IF
009060     END-IF
009070     MOVE WKS-IDX-1 TO WKS-POS-LECTURA.
009080*----------------------------------------------------------------
009090 0900-ESTADISTICAS SECTION.
009100     DISPLAY '****************************************' UPON CONSOLE
009110     DISPLAY '* RECV0001 - CONVERTIDOR DE DIALECTO SQL *' UPON CONSOLE
009120     DISPLAY '****************************************' UPON CONSOLE
009130     DISPLAY 'LINEAS LEIDAS    : ' WKS-EST-LINEAS-LEIDAS
009140         UPON CONSOLE
009150     DISPLAY 'LINEAS ESCRITAS  : ' WKS-EST-LINEAS-ESCRITAS
009160         UPON CONSOLE
009170     DISPLAY 'GRUPOS CONVERTIDOS : ' WKS-EST-GRUPOS-CONVERTIDOS
009180         UPON CONSOLE.
009190 0900-ESTADISTICAS-E.
009200     EXIT.
009210*----------------------------------------------------------------
009220 0990-CIERRA-ARCHIVOS SECTION.
009230     CLOSE SQLIN
009240     CLOSE SQLOUT.
009250 0990-CIERRA-ARCHIVOS-E.
009260     EXIT.
