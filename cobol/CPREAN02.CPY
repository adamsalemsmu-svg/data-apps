000010******************************************************************
000020*               C O P Y B O O K   C P R E A N 0 2                *
000030******************************************************************
000040* APLICACION  : VENTAS BIENES RAICES                             *
000050* COPYBOOK    : CPREAN02                                         *
000060* DESCRIPCION : TRANSACCION DE VENTA TRANS, UNA VENTA CERRADA    *
000070*             : POR REGISTRO.  USADO POR REAN0001.                *
000080* MANTTO      : 1988-06-21 JRM  ALTA INICIAL DEL COPYBOOK.       *
000090*             : 1999-07-09 CHG  REVISION Y2K, CAMPO TXN-DATE YA  *
000100*             :                 ERA AAAAMMDD DE 8 DIGITOS.       *
000110******************************************************************
000120* NOTA: TRANSACTION-RECORD OCUPA EL ANCHO EXACTO DEL CONTRATO DE *
000130*       ARCHIVO (28 BYTES) SIN FILLER DE RELLENO.                *
000140******************************************************************
000150*----------------------------------------------------------------
000160* R6 - TRANSACCION DE VENTA TRANS (28 BYTES)
000170*----------------------------------------------------------------
000180 01  TRANSACTION-RECORD.
000190     05  TXN-ID                      PIC 9(07).
000200     05  TXN-AGENT-ID                PIC 9(04).
000210     05  TXN-DATE                    PIC 9(08).
000220     05  TXN-SALE-PRICE              PIC 9(07)V99.
