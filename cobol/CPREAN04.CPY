000010******************************************************************
000020*               C O P Y B O O K   C P R E A N 0 4                *
000030******************************************************************
000040* APLICACION  : VENTAS BIENES RAICES                             *
000050* COPYBOOK    : CPREAN04                                         *
000060* DESCRIPCION : TABLAS DE RESULTADO (RESUMEN, SERIE, TOP DE      *
000070*             : AGENTES, DESGLOSE POR CIUDAD) Y RENGLONES DE     *
000080*             : IMPRESION DEL REPORTE RPTOUT (132 COLUMNAS)      *
000090*             : DEL MOTOR DE ANALITICA DE VENTAS.  USADO POR     *
000100*             : REAN0001.                                        *
000110* MANTTO      : 1990-02-08 JRM  ALTA INICIAL DEL COPYBOOK.       *
000120*             : 1994-11-30 JRM  SE AGREGA DESGLOSE POR CIUDAD.   *
000130*             : 1999-08-23 CHG  REVISION Y2K, FECHAS YA          *
000140*             :                 AAAAMMDD, SIN CAMBIO DE LAYOUT.  *
000150******************************************************************
000160*----------------------------------------------------------------
000170* R8 - RESUMEN (OVERVIEW) DE LA CORRIDA - UN SOLO RENGLON
000180*----------------------------------------------------------------
000190 01  OVERVIEW-RECORD.
000200     05  OV-TOTAL-SALES              PIC 9(11)V99.
000210     05  OV-AVG-SALE                 PIC 9(09)V99.
000220     05  OV-TXN-COUNT                PIC 9(07).
000230     05  OV-UNIQ-AGENTS              PIC 9(04).
000240     05  FILLER                      PIC X(04).
000250*----------------------------------------------------------------
000260* R9 - SERIE DE VENTAS POR CUBETA (DIA/SEMANA/MES), ORDENADA
000270*      ASCENDENTE POR SER-BUCKET AL FINALIZAR LA CORRIDA
000280*----------------------------------------------------------------
000290 01  WKS-TABLA-SERIE.
000300     05  WKS-SERIE-TOTAL-CUBETAS     PIC 9(04) COMP.
000310     05  WKS-SERIE-RENGLON OCCURS 1 TO 1100 TIMES
000320                            DEPENDING ON WKS-SERIE-TOTAL-CUBETAS
000330                            INDEXED BY IDX-SERIE.
000340         10  SER-BUCKET              PIC 9(08).
000350         10  SER-TOTAL               PIC 9(11)V99.
000360         10  SER-COUNT               PIC 9(07).
000370         10  FILLER                  PIC X(02).
000380*----------------------------------------------------------------
000390* R10 - TOP DE AGENTES (MAXIMO 10 RENGLONES)
000400*----------------------------------------------------------------
000410 01  WKS-TABLA-TOP-AGENTES.
000420     05  WKS-TOP-AGENTE-RENGLON OCCURS 10 TIMES
000430                                INDEXED BY IDX-TOP-AGENTE.
000440         10  TA-NAME                 PIC X(20).
000450         10  TA-COUNT                PIC 9(07).
000460         10  TA-TOTAL                PIC 9(11)V99.
000470         10  FILLER                  PIC X(03).
000480*----------------------------------------------------------------
000490* R11 - DESGLOSE POR CIUDAD (TODAS LAS CIUDADES VISTAS)
000500*----------------------------------------------------------------
000510 01  WKS-TABLA-CIUDADES.
000520     05  WKS-CIUDAD-TOTAL-RENGLONES  PIC 9(04) COMP.
000530     05  WKS-CIUDAD-RENGLON OCCURS 1 TO 300 TIMES
000540                            DEPENDING ON WKS-CIUDAD-TOTAL-RENGLONES
000550                            INDEXED BY IDX-CIUDAD.
000560         10  CB-CITY                 PIC X(15).
000570         10  CB-COUNT                PIC 9(07).
000580         10  CB-TOTAL                PIC 9(11)V99.
000590         10  FILLER                  PIC X(03).
000600******************************************************************
000610*          RENGLONES DE IMPRESION DEL REPORTE RPTOUT             *
000620*          (FD RPTOUT RECORD CONTAINS 132 CHARACTERS)            *
000630******************************************************************
000640 01  WKS-LINEA-TITULO.
000650     05  FILLER                      PIC X(01) VALUE SPACES.
000660     05  LT-TITULO                   PIC X(23) VALUE
000670              'SALES ANALYTICS REPORT'.
000680     05  FILLER                      PIC X(02) VALUE SPACES.
000690     05  LT-ROTULO-RANGO             PIC X(11) VALUE
000700              'DATE RANGE:'.
000710     05  LT-FECHA-DESDE              PIC 9(08).
000720     05  FILLER                      PIC X(01) VALUE '-'.
000730     05  LT-FECHA-HASTA              PIC 9(08).
000740     05  FILLER                      PIC X(02) VALUE SPACES.
000750     05  LT-ROTULO-CIUDAD            PIC X(06) VALUE 'CITY: '.
000760     05  LT-CIUDAD                   PIC X(15).
000770     05  FILLER                      PIC X(02) VALUE SPACES.
000780     05  LT-ROTULO-GRANO             PIC X(07) VALUE 'GRAIN: '.
000790     05  LT-GRANO                    PIC X(07).
000800     05  FILLER                      PIC X(36) VALUE SPACES.
000810*----------------------------------------------------------------
000820 01  WKS-LINEA-ENCABEZADO-SECCION.
000830     05  FILLER                      PIC X(01) VALUE SPACES.
000840     05  LE-TEXTO                    PIC X(40).
000850     05  FILLER                      PIC X(91) VALUE SPACES.
000860*----------------------------------------------------------------
000870 01  WKS-LINEA-OVERVIEW.
000880     05  FILLER                      PIC X(03) VALUE SPACES.
000890     05  LO-ROTULO                   PIC X(20).
000900     05  LO-VALOR-MONTO              PIC Z,ZZZ,ZZZ,ZZ9.99.
000910     05  LO-VALOR-CUENTA             PIC Z,ZZZ,ZZ9.
000920     05  LO-VALOR-AGENTES            PIC ZZZ9.
000930     05  FILLER                      PIC X(91) VALUE SPACES.
000940*----------------------------------------------------------------
000950 01  WKS-LINEA-ENCAB-SERIE.
000960     05  FILLER                      PIC X(03) VALUE SPACES.
000970     05  FILLER                      PIC X(12) VALUE
000980              'BUCKET-DATE'.
000990     05  FILLER                      PIC X(04) VALUE SPACES.
001000     05  FILLER                      PIC X(16) VALUE
001010              'TOTAL-SALES'.
001020     05  FILLER                      PIC X(04) VALUE SPACES.
001030     05  FILLER                      PIC X(05) VALUE 'COUNT'.
001040     05  FILLER                      PIC X(88) VALUE SPACES.
001050*----------------------------------------------------------------
001060 01  WKS-LINEA-SERIE.
001070     05  FILLER                      PIC X(03) VALUE SPACES.
001080     05  LS-FECHA                    PIC X(10).
001090     05  FILLER                      PIC X(06) VALUE SPACES.
001100     05  LS-TOTAL                    PIC Z,ZZZ,ZZZ,ZZ9.99.
001110     05  FILLER                      PIC X(03) VALUE SPACES.
001120     05  LS-CUENTA                   PIC Z,ZZZ,ZZ9.
001130     05  FILLER                      PIC X(83) VALUE SPACES.
001140*----------------------------------------------------------------
001150 01  WKS-LINEA-ENCAB-TOP-AGENTE.
001160     05  FILLER                      PIC X(03) VALUE SPACES.
001170     05  FILLER                      PIC X(04) VALUE 'RANK'.
001180     05  FILLER                      PIC X(04) VALUE SPACES.
001190     05  FILLER                      PIC X(11) VALUE
001200              'AGENT-NAME'.
001210     05  FILLER                      PIC X(10) VALUE SPACES.
001220     05  FILLER                      PIC X(12) VALUE
001230              'TRANSACTIONS'.
001240     05  FILLER                      PIC X(03) VALUE SPACES.
001250     05  FILLER                      PIC X(11) VALUE
001260              'TOTAL-SALES'.
001270     05  FILLER                      PIC X(74) VALUE SPACES.
001280*----------------------------------------------------------------
001290 01  WKS-LINEA-TOP-AGENTE.
001300     05  FILLER                      PIC X(03) VALUE SPACES.
001310     05  LTA-RANGO                   PIC Z9.
001320     05  FILLER                      PIC X(06) VALUE SPACES.
001330     05  LTA-NOMBRE                  PIC X(20).
001340     05  FILLER                      PIC X(01) VALUE SPACES.
001350     05  LTA-CUENTA                  PIC Z,ZZZ,ZZ9.
001360     05  FILLER                      PIC X(06) VALUE SPACES.
001370     05  LTA-TOTAL                   PIC Z,ZZZ,ZZZ,ZZ9.99.
001380     05  FILLER                      PIC X(73) VALUE SPACES.
001390*----------------------------------------------------------------
001400 01  WKS-LINEA-ENCAB-CIUDAD.
001410     05  FILLER                      PIC X(03) VALUE SPACES.
001420     05  FILLER                      PIC X(04) VALUE 'CITY'.
001430     05  FILLER                      PIC X(13) VALUE SPACES.
001440     05  FILLER                      PIC X(12) VALUE
001450              'TRANSACTIONS'.
001460     05  FILLER                      PIC X(03) VALUE SPACES.
001470     05  FILLER                      PIC X(11) VALUE
001480              'TOTAL-SALES'.
001490     05  FILLER                      PIC X(86) VALUE SPACES.
001500*----------------------------------------------------------------
001510 01  WKS-LINEA-CIUDAD.
001520     05  FILLER                      PIC X(03) VALUE SPACES.
001530     05  LCB-CIUDAD                  PIC X(15).
001540     05  FILLER                      PIC X(05) VALUE SPACES.
001550     05  LCB-CUENTA                  PIC Z,ZZZ,ZZ9.
001560     05  FILLER                      PIC X(06) VALUE SPACES.
001570     05  LCB-TOTAL                   PIC Z,ZZZ,ZZZ,ZZ9.99.
001580     05  FILLER                      PIC X(82) VALUE SPACES.
001590*----------------------------------------------------------------
001600 01  WKS-LINEA-TOTAL-CRUZADO.
001610     05  FILLER                      PIC X(03) VALUE SPACES.
001620     05  LTC-ROTULO                  PIC X(14).
001630     05  FILLER                      PIC X(02) VALUE SPACES.
001640     05  LTC-TOTAL                   PIC Z,ZZZ,ZZZ,ZZ9.99.
001650     05  FILLER                      PIC X(99) VALUE SPACES.
