000010******************************************************************
000020*               C O P Y B O O K   C P R E C V 0 1                *
000030******************************************************************
000040* APLICACION  : VENTAS BIENES RAICES                             *
000050* COPYBOOK    : CPRECV01                                         *
000060* DESCRIPCION : IMAGEN DE TARJETA DE ENTRADA SQLIN, UNA LINEA DE  *
000070*             : SENTENCIA T-SQL POR REGISTRO.  USADO POR         *
000080*             : RECV0001.                                        *
000090* MANTTO      : 1986-09-19 JRM  ALTA INICIAL DEL COPYBOOK.       *
000100*             : 1999-02-11 CHG  REVISION Y2K, SIN CAMBIO DE      *
000110*             :                 LAYOUT (CAMPOS YA NUMERICOS).    *
000120******************************************************************
000130* NOTA: SQL-REQUEST-RECORD OCUPA EL ANCHO EXACTO DEL REGISTRO DE *
000140*       INTERFAZ (80 BYTES), SIN FILLER DE RELLENO, PORQUE EL    *
000150*       ANCHO ESTA FIJADO POR EL CONTRATO DE ARCHIVO Y NO        *
000160*       ADMITE HOLGURA.                                          *
000170******************************************************************
000180*----------------------------------------------------------------
000190* R1 - IMAGEN DE TARJETA DE ENTRADA SQLIN (80 BYTES)
000200*----------------------------------------------------------------
000210 01  SQL-REQUEST-RECORD.
000220     05  SQL-SEQ                     PIC 9(06).
000230     05  SQL-TEXT                    PIC X(74).
