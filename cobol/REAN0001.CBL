000010******************************************************************
000020*                P R O G R A M A   R E A N 0 0 0 1                *
000030******************************************************************
000040* FECHA       : 21/06/1988                                       *
000050* PROGRAMADOR : JORGE RAUL MORALES (JRM)                         *
000060* APLICACION  : VENTAS BIENES RAICES                              *
000070* PROGRAMA    : REAN0001                                         *
000080* TIPO        : PROCESO BATCH                                    *
000090* DESCRIPCION : MOTOR DE ANALITICA DE VENTAS.  LEE LOS           *
000100*             : PARAMETROS DE LA CORRIDA (PARMS), CARGA EL       *
000110*             : MAESTRO DE AGENTES (AGENTS) A UNA TABLA PARA     *
000120*             : BUSQUEDA BINARIA, SELECCIONA Y ACUMULA LAS       *
000130*             : TRANSACCIONES DE VENTA (TRANS) QUE CUMPLEN EL    *
000140*             : RANGO DE FECHAS Y EL FILTRO DE CIUDAD, Y EMITE   *
000150*             : EL REPORTE COLUMNAR RPTOUT CON RESUMEN, SERIE,   *
000160*             : TOP DE AGENTES Y DESGLOSE POR CIUDAD.            *
000170* ARCHIVOS    : PARMS, AGENTS, TRANS (ENTRADA), RPTOUT (SALIDA)  *
000180* PROGRAMA(S) : NINGUNO (NO HACE CALL A SUBPROGRAMAS)            *
000190******************************************************************
000200*                 B I T A C O R A   D E   C A M B I O S          *
000210******************************************************************
000220* 1988-06-21 JRM  ALTA INICIAL DEL PROGRAMA. SOLICITUD DSI-0075. *
000230* 1988-08-09 JRM  SE AGREGA CARGA DE TABLA DE AGENTES CON        *
000240*                 BUSQUEDA BINARIA (SEARCH ALL).                *
000250* 1988-11-30 CBR  SE AGREGA ACUMULACION DE SERIE POR CUBETA      *
000260*                 DIARIA/SEMANAL/MENSUAL SEGUN PARAMETRO.        *
000270* 1989-02-14 CBR  SE AGREGA DESGLOSE POR CIUDAD DEL AGENTE.      *
000280*                 SOLICITUD DSI-0103.                             *
000290* 1989-07-19 JRM  SE AGREGA TOP DE AGENTES (MAXIMO 10) CON       *
000300*                 ORDEN POR TOTAL, CUENTA Y NOMBRE.              *
000310* 1990-01-05 JRM  SE REESCRIBE EL CALCULO DEL LUNES DE LA        *
000320*                 SEMANA USANDO LA FORMULA DE DIA DE LA SEMANA   *
000330*                 EN LUGAR DE CONVERSION A DIAS ABSOLUTOS, QUE   *
000340*                 FALLABA EN TRANSICION DE MES. DSI-0145.        *
000350* 1990-09-22 CBR  SE AGREGA PROMEDIO DE VENTA REDONDEADO A DOS   *
000360*                 DECIMALES (MEDIO HACIA ARRIBA).                *
000370* 1991-05-08 JRM  SE CAMBIA EL FILTRO DE CIUDAD PARA COMPARAR LA *
000380*                 CIUDAD DEL AGENTE, NO DE LA TRANSACCION.       *
000390* 1992-03-16 CBR  SE AGREGA VALOR 'ALL' Y BLANCOS COMO COMODIN   *
000400*                 DE CIUDAD EN PARM-CITY.                        *
000410* 1993-08-27 JRM  SE AMPLIA TABLA DE AGENTES A 500 RENGLONES,    *
000420*                 SE HABIA QUEDADO CORTA EN LA CARTERA ACTUAL.   *
000430* 1994-11-30 CBR  SE AGREGA SECCION DE DESGLOSE POR CIUDAD AL    *
000440*                 REPORTE RPTOUT (ANTES SOLO RESUMEN Y SERIE).   *
000450* 1996-12-10 CBR  REVISION GENERAL DE ESTANDARES DE CODIFICACION *
000460*                 DEL DEPARTAMENTO. SIN CAMBIO DE LOGICA.        *
000470* 1998-10-05 RPA  REVISION Y2K DEL PROGRAMA.  TODAS LAS FECHAS   *
000480*                 DE TRABAJO YA SON AAAAMMDD DE 8 DIGITOS.       *
000490*                 SOLICITUD Y2K-0034, CERTIFICADO CONFORME.      *
000500* 1999-08-23 RPA  SEGUNDA REVISION Y2K, COPYBOOKS CPREAN01-04    *
000510*                 CONFIRMADOS SIN CAMPOS DE FECHA DE 2 DIGITOS.  *
000520* 2001-05-30 LQR  SE AGREGA CONTADOR DE TRANSACCIONES RECHAZADAS *
000530*                 POR AGENTE NO ENCONTRADO EN ESTADISTICAS.       *
000540* 2004-02-11 LQR  SE CORRIGE ORDEN DE DESEMPATE EN TOP DE        *
000550*                 AGENTES, NO APLICABA EL TERCER CRITERIO        *
000560*                 (NOMBRE ASCENDENTE). SOLICITUD DSI-0455.       *
000570******************************************************************
000580 IDENTIFICATION DIVISION.
000590 PROGRAM-ID.     REAN0001.
000600 AUTHOR.         JORGE RAUL MORALES.
000610 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - VENTAS BIENES RAICES.
000620 DATE-WRITTEN.   21/06/1988.
000630 DATE-COMPILED.
000640 SECURITY.       CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO
000650                  DE SISTEMAS.
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. IBM-370.
000700 OBJECT-COMPUTER. IBM-370.
000710 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT PARMS    ASSIGN TO PARMS
000750            ORGANIZATION IS SEQUENTIAL
000760            FILE STATUS IS FS-PARMS FSE-PARMS.
000770     SELECT AGENTS   ASSIGN TO AGENTS
000780            ORGANIZATION IS SEQUENTIAL
000790            FILE STATUS IS FS-AGENTS FSE-AGENTS.
000800     SELECT TRANS    ASSIGN TO TRANS
000810            ORGANIZATION IS SEQUENTIAL
000820            FILE STATUS IS FS-TRANS FSE-TRANS.
000830     SELECT RPTOUT   ASSIGN TO RPTOUT
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS IS FS-RPTOUT FSE-RPTOUT.
000860******************************************************************
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  PARMS
000900     RECORDING MODE IS F.
000910     COPY CPREAN03.
000920 FD  AGENTS
000930     RECORDING MODE IS F.
000940     COPY CPREAN01.
000950 FD  TRANS
000960     RECORDING MODE IS F.
000970     COPY CPREAN02.
000980 FD  RPTOUT
000990     RECORDING MODE IS F.
001000 01  PRINT-LINE                      PIC X(132).
001010******************************************************************
001020 WORKING-STORAGE SECTION.
001030*----------------------------------------------------------------
001040* AREA DE ESTADO DE ARCHIVOS (CONVENCION FS-/FSE- DEL DEPTO.)
001050*----------------------------------------------------------------
001060 01  FS-PARMS                        PIC 9(02) VALUE ZEROS.
001070 01  FSE-PARMS.
001080     05  FSE-RETURN                  PIC X(02).
001090     05  FSE-FUNCTION                PIC X(02).
001100     05  FSE-FEEDBACK                PIC X(02).
001110 01  FS-AGENTS                       PIC 9(02) VALUE ZEROS.
001120 01  FSE-AGENTS.
001130     05  FSE-RETURN                  PIC X(02).
001140     05  FSE-FUNCTION                PIC X(02).
001150     05  FSE-FEEDBACK                PIC X(02).
001160 01  FS-TRANS                        PIC 9(02) VALUE ZEROS.
001170 01  FSE-TRANS.
001180     05  FSE-RETURN                  PIC X(02).
001190     05  FSE-FUNCTION                PIC X(02).
001200     05  FSE-FEEDBACK                PIC X(02).
001210 01  FS-RPTOUT                       PIC 9(02) VALUE ZEROS.
001220 01  FSE-RPTOUT.
001230     05  FSE-RETURN                  PIC X(02).
001240     05  FSE-FUNCTION                PIC X(02).
001250     05  FSE-FEEDBACK                PIC X(02).
001260*----------------------------------------------------------------
001270 01  PROGRAMA                        PIC X(08) VALUE 'REAN0001'.
001280 01  ARCHIVO                         PIC X(08).
001290 01  ACCION                          PIC X(06).
001300 01  LLAVE                           PIC X(10) VALUE SPACES.
001310*----------------------------------------------------------------
001320* SWITCHES DE CONTROL DE CORRIDA
001330*----------------------------------------------------------------
001340 01  WKS-SW-FIN-TRANS                PIC X(01) VALUE 'N'.
001350     88  FIN-TRANS                          VALUE 'S'.
001360     88  NO-FIN-TRANS                       VALUE 'N'.
001370 01  WKS-SW-FIN-AGENTES              PIC X(01) VALUE 'N'.
001380     88  FIN-AGENTES                        VALUE 'S'.
001390     88  NO-FIN-AGENTES                     VALUE 'N'.
001400 01  WKS-SW-AGENTE-ENCONTRADO        PIC X(01) VALUE 'N'.
001410     88  AGENTE-ENCONTRADO                  VALUE 'S'.
001420     88  AGENTE-NO-ENCONTRADO               VALUE 'N'.
001430 01  WKS-SW-SELECCIONADA             PIC X(01) VALUE 'N'.
001440     88  TRANSACCION-SELECCIONADA           VALUE 'S'.
001450     88  TRANSACCION-RECHAZADA              VALUE 'N'.
001460 01  WKS-SW-FILTRO-CIUDAD            PIC X(01) VALUE 'N'.
001470     88  FILTRO-CIUDAD-ACTIVO               VALUE 'S'.
001480     88  FILTRO-CIUDAD-INACTIVO             VALUE 'N'.
001490 01  WKS-SW-CUBETA-ENCONTRADA        PIC X(01) VALUE 'N'.
001500     88  CUBETA-ENCONTRADA                  VALUE 'S'.
001510     88  CUBETA-NO-ENCONTRADA               VALUE 'N'.
001520 01  WKS-SW-CIUDAD-ENCONTRADA        PIC X(01) VALUE 'N'.
001530     88  CIUDAD-RENGLON-ENCONTRADO          VALUE 'S'.
001540     88  CIUDAD-RENGLON-NO-ENCONTRADO       VALUE 'N'.
001550 01  WKS-SW-BISIESTO                 PIC X(01) VALUE 'N'.
001560     88  ANO-BISIESTO                       VALUE 'S'.
001570     88  ANO-NO-BISIESTO                    VALUE 'N'.
001580*----------------------------------------------------------------
001590* PARAMETROS DE LA CORRIDA, EN MAYUSCULAS PARA COMPARACION
001600*----------------------------------------------------------------
001610 01  WKS-PARAMETROS.
001620     05  WKS-PRM-DATE-FROM           PIC 9(08).
001630     05  WKS-PRM-DATE-TO             PIC 9(08).
001640     05  WKS-PRM-CITY                PIC X(15).
001650     05  WKS-PRM-GRAIN               PIC X(07).
001660 01  WKS-PARAMETROS-X REDEFINES WKS-PARAMETROS
001670                                PIC X(38).
001680*----------------------------------------------------------------
001690* TABLA DE AGENTES CARGADA DE AGENTS, INDEXADA POR AGT-ID
001700* (EL ARCHIVO DEBE VENIR ORDENADO ASCENDENTE) PARA SEARCH ALL.
001710* ADEMAS ACUMULA, POR AGENTE, EL TOTAL Y LA CUENTA DE VENTA
001720* SELECCIONADA, QUE LUEGO SE ORDENAN PARA EL TOP DE AGENTES.
001730*----------------------------------------------------------------
001740 01  WKS-TABLA-AGENTES.
001750     05  WKS-TOTAL-AGENTES           PIC 9(04) COMP VALUE ZERO.
001760     05  WKS-AGENTE-RENGLON OCCURS 1 TO 500 TIMES
001770                            DEPENDING ON WKS-TOTAL-AGENTES
001780                            ASCENDING KEY IS WA-ID
001790                            INDEXED BY IDX-AGENTE.
001800         10  WA-ID                   PIC 9(04).
001810         10  WA-NAME                 PIC X(20).
001820         10  WA-CITY                 PIC X(15).
001830         10  WA-CITY-MAYUS           PIC X(15).
001840         10  WA-VISTO                PIC X(01) VALUE 'N'.
001850             88  WA-YA-VISTO                 VALUE 'S'.
001860         10  WA-TOTAL                PIC 9(11)V99 VALUE ZERO.
001870         10  WA-CUENTA               PIC 9(07) COMP VALUE ZERO.
001880*----------------------------------------------------------------
001890* RENGLON DE INTERCAMBIO PARA EL ORDENAMIENTO DE AGENTES
001900* (MISMA FORMA QUE WKS-AGENTE-RENGLON, SIN EL OCCURS)
001910*----------------------------------------------------------------
001920 01  WKS-AGENTE-TEMP.
001930     05  WAT-ID                      PIC 9(04).
001940     05  WAT-NAME                    PIC X(20).
001950     05  WAT-CITY                    PIC X(15).
001960     05  WAT-CITY-MAYUS              PIC X(15).
001970     05  WAT-VISTO                   PIC X(01).
001980     05  WAT-TOTAL                   PIC 9(11)V99.
001990     05  WAT-CUENTA                  PIC 9(07) COMP.
002000*----------------------------------------------------------------
002010* CAMPOS DE INTERCAMBIO PARA EL ORDENAMIENTO DE SERIE Y CIUDAD
002020*----------------------------------------------------------------
002030 77  WKS-SERIE-BUCKET-TEMP           PIC 9(08).
002040 77  WKS-SERIE-TOTAL-TEMP            PIC 9(11)V99.
002050 77  WKS-SERIE-COUNT-TEMP            PIC 9(07).
002060 77  WKS-CIUDAD-NOMBRE-TEMP          PIC X(15).
002070 77  WKS-CIUDAD-COUNT-TEMP           PIC 9(07).
002080 77  WKS-CIUDAD-TOTAL-TEMP           PIC 9(11)V99.
002090*----------------------------------------------------------------
002100* PUNTEROS, LONGITUDES Y SUBINDICES DE TRABAJO (TODOS COMP)
002110*----------------------------------------------------------------
002120 77  WKS-IDX-1                       PIC 9(04) COMP VALUE ZERO.
002130 77  WKS-IDX-2                       PIC 9(04) COMP VALUE ZERO.
002140 77  WKS-AGENTE-ACTUAL               PIC 9(04) COMP VALUE ZERO.
002150 77  WKS-RENGLON-SERIE               PIC 9(04) COMP VALUE ZERO.
002160 77  WKS-RENGLON-CIUDAD              PIC 9(04) COMP VALUE ZERO.
002170 77  WKS-RENGLON-TOP                 PIC 9(02) COMP VALUE ZERO.
002180*----------------------------------------------------------------
002190* CAMPOS DE TRABAJO PARA EL CALCULO DE LA CUBETA DE FECHA
002200* (DIA/SEMANA/MES) SIN USAR FUNCIONES INTRINSECAS DE FECHA.
002210* EL LUNES DE LA SEMANA SE OBTIENE CON LA FORMULA CLASICA DE
002220* DIA DE LA SEMANA (TIPO ZELLER) PARA EVITAR LA CONVERSION A
002230* DIAS ABSOLUTOS, QUE EN VERSIONES ANTERIORES FALLABA AL
002240* CRUZAR UN LIMITE DE MES (VER BITACORA 1990-01-05).
002250*----------------------------------------------------------------
002260 01  WKS-FECHA-TRABAJO.
002270     05  WKS-FT-ANO                  PIC 9(04).
002280     05  WKS-FT-MES                  PIC 9(02).
002290     05  WKS-FT-DIA                  PIC 9(02).
002300 01  WKS-FECHA-TRABAJO-X REDEFINES WKS-FECHA-TRABAJO
002310                                    PIC X(08).
002320 77  WKS-DIA-SEMANA                  PIC 9(01) COMP VALUE ZERO.
002330 77  WKS-ANO-AUX                     PIC 9(04) COMP VALUE ZERO.
002340 01  WKS-DIAS-POR-MES.
002350     05  WKS-DPM-TABLA VALUE '312831303130313130313031'.
002360         10  WKS-DPM OCCURS 12 TIMES PIC 9(02).
002370 01  WKS-DIAS-POR-MES-X REDEFINES WKS-DIAS-POR-MES
002380                                   PIC X(24).
002390 01  WKS-DIAS-POR-MES-BISIESTO.
002400     05  WKS-DPMB-TABLA VALUE '312931303130313130313031'.
002410         10  WKS-DPMB OCCURS 12 TIMES PIC 9(02).
002420*----------------------------------------------------------------
002430* CAMPOS AUXILIARES DEL CALCULO DE AÑO BISIESTO (SIN FUNCTION
002440* MOD, SE OBTIENE EL RESTO CON DIVIDE ... REMAINDER).
002450*----------------------------------------------------------------
002460 77  WKS-RESTO-4                     PIC 9(04) COMP VALUE ZERO.
002470 77  WKS-RESTO-100                   PIC 9(04) COMP VALUE ZERO.
002480 77  WKS-RESTO-400                   PIC 9(04) COMP VALUE ZERO.
002490 77  WKS-COCIENTE-AUX                PIC 9(04) COMP VALUE ZERO.
002500*----------------------------------------------------------------
002510* CAMPOS AUXILIARES DE LA FORMULA DE DIA DE LA SEMANA
002520*----------------------------------------------------------------
002530 77  WKS-Z-ANO                       PIC 9(04) COMP VALUE ZERO.
002540 77  WKS-Z-MES                       PIC 9(02) COMP VALUE ZERO.
002550 77  WKS-Z-K                         PIC 9(04) COMP VALUE ZERO.
002560 77  WKS-Z-J                         PIC 9(04) COMP VALUE ZERO.
002570 77  WKS-Z-K-ENTRE-4                 PIC 9(04) COMP VALUE ZERO.
002580 77  WKS-Z-J-ENTRE-4                 PIC 9(04) COMP VALUE ZERO.
002590 77  WKS-Z-NUMERADOR                 PIC 9(05) COMP VALUE ZERO.
002600 77  WKS-Z-TERMINO-MES               PIC 9(04) COMP VALUE ZERO.
002610 77  WKS-Z-SUMA                      PIC 9(06) COMP VALUE ZERO.
002620 77  WKS-Z-RESTO-AUX                 PIC 9(04) COMP VALUE ZERO.
002630 77  WKS-Z-H                         PIC 9(01) COMP VALUE ZERO.
002640*----------------------------------------------------------------
002650* ACUMULADORES DE RESUMEN (OVERVIEW)
002660*----------------------------------------------------------------
002670 01  WKS-OVERVIEW.
002680     05  WKS-OV-TOTAL                PIC 9(11)V99 VALUE ZERO.
002690     05  WKS-OV-CUENTA               PIC 9(07) COMP VALUE ZERO.
002700     05  WKS-OV-PROMEDIO             PIC 9(09)V99 VALUE ZERO.
002710     05  WKS-OV-AGENTES-UNICOS       PIC 9(04) COMP VALUE ZERO.
002720*----------------------------------------------------------------
002730* CONTADORES FINALES DE LA CORRIDA
002740*----------------------------------------------------------------
002750 01  WKS-ESTADISTICAS.
002760     05  WKS-EST-TRANS-LEIDAS        PIC 9(07) COMP VALUE ZERO.
002770     05  WKS-EST-TRANS-SELECCIONADAS PIC 9(07) COMP VALUE ZERO.
002780     05  WKS-EST-TRANS-RECHAZADAS    PIC 9(07) COMP VALUE ZERO.
002790******************************************************************
002800 PROCEDURE DIVISION.
002810*----------------------------------------------------------------
002820 0100-PRINCIPAL SECTION.
002830     PERFORM 0150-APERTURA-ARCHIVOS
002840     PERFORM 0200-LEE-PARAMETROS
002850     PERFORM 0250-CARGA-TABLA-AGENTES
002860     PERFORM 0300-PROCESA-TRANSACCIONES THRU
002870         0300-PROCESA-TRANSACCIONES-EXIT
002880         UNTIL FIN-TRANS
002890     PERFORM 0700-CIERRA-OVERVIEW
002900     PERFORM 0720-ORDENA-SERIE
002910     PERFORM 0740-ORDENA-AGENTES
002920     PERFORM 0760-ORDENA-CIUDADES
002930     PERFORM 0800-IMPRIME-REPORTE
002940     PERFORM 0900-ESTADISTICAS
002950     PERFORM 0990-CIERRA-ARCHIVOS
002960     STOP RUN.
002970 0100-PRINCIPAL-E.
002980     EXIT.
002990*----------------------------------------------------------------
003000 0150-APERTURA-ARCHIVOS SECTION.
003010     MOVE 'PARMS   '   TO ARCHIVO
003020     MOVE 'OPEN  '     TO ACCION
003030     OPEN INPUT PARMS
003040     IF FS-PARMS NOT = 0
003050         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003060                 FS-PARMS, FSE-PARMS
003070         MOVE 91 TO RETURN-CODE
003080         STOP RUN
003090     END-IF
003100     MOVE 'AGENTS  '   TO ARCHIVO
003110     OPEN INPUT AGENTS
003120     IF FS-AGENTS NOT = 0
003130         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003140                 FS-AGENTS, FSE-AGENTS
003150         MOVE 91 TO RETURN-CODE
003160         STOP RUN
003170     END-IF
003180     MOVE 'TRANS   '   TO ARCHIVO
003190     OPEN INPUT TRANS
003200     IF FS-TRANS NOT = 0
003210         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003220                 FS-TRANS, FSE-TRANS
003230         MOVE 91 TO RETURN-CODE
003240         STOP RUN
003250     END-IF
003260     MOVE 'RPTOUT  '   TO ARCHIVO
003270     OPEN OUTPUT RPTOUT
003280     IF FS-RPTOUT NOT = 0
003290         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003300                 FS-RPTOUT, FSE-RPTOUT
003310         MOVE 91 TO RETURN-CODE
003320         STOP RUN
003330     END-IF.
003340 0150-APERTURA-ARCHIVOS-E.
003350     EXIT.
003360*----------------------------------------------------------------
003370* LEE EL UNICO REGISTRO DE PARAMETROS DE LA CORRIDA
003380*----------------------------------------------------------------
003390 0200-LEE-PARAMETROS SECTION.
003400     READ PARMS
003410         AT END
003420             DISPLAY 'REAN0001 - NO HAY REGISTRO DE PARAMETROS'
003430                 UPON CONSOLE
003440             MOVE 91 TO RETURN-CODE
003450             STOP RUN
003460     END-READ
003470     MOVE PRM-DATE-FROM TO WKS-PRM-DATE-FROM
003480     MOVE PRM-DATE-TO   TO WKS-PRM-DATE-TO
003490     MOVE PRM-CITY      TO WKS-PRM-CITY
003500     MOVE PRM-GRAIN     TO WKS-PRM-GRAIN
003510     INSPECT WKS-PRM-CITY CONVERTING
003520         'abcdefghijklmnopqrstuvwxyz' TO
003530         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003540     IF WKS-PRM-CITY = SPACES OR WKS-PRM-CITY = 'ALL'
003550         SET FILTRO-CIUDAD-INACTIVO TO TRUE
003560     ELSE
003570         SET FILTRO-CIUDAD-ACTIVO TO TRUE
003580     END-IF.
003590 0200-LEE-PARAMETROS-E.
003600     EXIT.
003610*----------------------------------------------------------------
003620* CARGA TODOS LOS REGISTROS DE AGENTS A LA TABLA EN MEMORIA,
003630* ASUMIENDO QUE EL ARCHIVO YA VIENE ORDENADO ASCENDENTE POR
003640* AGT-ID (REQUISITO DEL COPYBOOK), PARA PERMITIR SEARCH ALL.
003650*----------------------------------------------------------------
003660 0250-CARGA-TABLA-AGENTES SECTION.
003670     MOVE ZERO TO WKS-TOTAL-AGENTES
003680 0255-CICLO-CARGA.
003690     READ AGENTS
003700         AT END
003710             SET FIN-AGENTES TO TRUE
003720             GO TO 0250-CARGA-TABLA-AGENTES-EXIT
003730     END-READ
003740     IF FS-AGENTS NOT = 0 AND FS-AGENTS NOT = 10
003750         MOVE 'AGENTS  '  TO ARCHIVO
003760         MOVE 'READ  '    TO ACCION
003770         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003780                 FS-AGENTS, FSE-AGENTS
003790         MOVE 91 TO RETURN-CODE
003800         STOP RUN
003810     END-IF
003820     IF FS-AGENTS = 10
003830         GO TO 0250-CARGA-TABLA-AGENTES-EXIT
003840     END-IF
003850     ADD 1 TO WKS-TOTAL-AGENTES
003860     MOVE AGT-ID   TO WA-ID(WKS-TOTAL-AGENTES)
003870     MOVE AGT-NAME TO WA-NAME(WKS-TOTAL-AGENTES)
003880     MOVE AGT-CITY TO WA-CITY(WKS-TOTAL-AGENTES)
003890     MOVE AGT-CITY TO WA-CITY-MAYUS(WKS-TOTAL-AGENTES)
003900     INSPECT WA-CITY-MAYUS(WKS-TOTAL-AGENTES) CONVERTING
003910         'abcdefghijklmnopqrstuvwxyz' TO
003920         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003930     GO TO 0255-CICLO-CARGA.
003940 0250-CARGA-TABLA-AGENTES-EXIT.
003950     EXIT.
003960*----------------------------------------------------------------
003970* LEE TRANS SECUENCIALMENTE, BUSCA EL AGENTE, EVALUA LA
003980* SELECCION Y ACUMULA LOS CUATRO JUEGOS DE TOTALES.
003990*----------------------------------------------------------------
004000 0300-PROCESA-TRANSACCIONES SECTION.
004010     READ TRANS
004020         AT END
004030             SET FIN-TRANS TO TRUE
004040             GO TO 0300-PROCESA-TRANSACCIONES-EXIT
004050     END-READ
004060     IF FS-TRANS NOT = 0 AND FS-TRANS NOT = 10
004070         MOVE 'TRANS   '  TO ARCHIVO
004080         MOVE 'READ  '    TO ACCION
004090         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004100                 FS-TRANS, FSE-TRANS
004110         MOVE 91 TO RETURN-CODE
004120         STOP RUN
004130     END-IF
004140     IF FS-TRANS = 10
004150         SET FIN-TRANS TO TRUE
004160         GO TO 0300-PROCESA-TRANSACCIONES-EXIT
004170     END-IF
004180     ADD 1 TO WKS-EST-TRANS-LEIDAS
004190     PERFORM 0310-BUSCA-AGENTE
004200     IF AGENTE-NO-ENCONTRADO
004210         ADD 1 TO WKS-EST-TRANS-RECHAZADAS
004220     ELSE
004230         PERFORM 0320-EVALUA-SELECCION
004240         IF TRANSACCION-SELECCIONADA
004250             ADD 1 TO WKS-EST-TRANS-SELECCIONADAS
004260             PERFORM 0330-ACUMULA-OVERVIEW
004270             PERFORM 0340-ACUMULA-SERIE
004280             PERFORM 0350-ACUMULA-AGENTE
004290             PERFORM 0360-ACUMULA-CIUDAD
004300         END-IF
004310     END-IF.
004320 0300-PROCESA-TRANSACCIONES-EXIT.
004330     EXIT.
004340*----------------------------------------------------------------
004350* BUSCA EL AGENTE DE LA TRANSACCION EN LA TABLA POR BUSQUEDA
004360* BINARIA (SEARCH ALL, TABLA CARGADA ASCENDENTE POR AGT-ID).
004370*----------------------------------------------------------------
004380 0310-BUSCA-AGENTE.
004390     SET AGENTE-NO-ENCONTRADO TO TRUE
004400     MOVE ZERO TO WKS-AGENTE-ACTUAL
004410     IF WKS-TOTAL-AGENTES > 0
004420         SET IDX-AGENTE TO 1
004430         SEARCH ALL WKS-AGENTE-RENGLON
004440             AT END
004450                 SET AGENTE-NO-ENCONTRADO TO TRUE
004460             WHEN WA-ID(IDX-AGENTE) = TXN-AGENT-ID
004470                 SET AGENTE-ENCONTRADO TO TRUE
004480                 SET WKS-AGENTE-ACTUAL TO IDX-AGENTE
004490         END-SEARCH
004500     END-IF.
004510*----------------------------------------------------------------
004520* EVALUA EL RANGO DE FECHAS (INCLUSIVO) Y EL FILTRO DE CIUDAD
004530* DEL AGENTE (NO DE LA TRANSACCION), INSENSIBLE A MAYUSCULAS.
004540*----------------------------------------------------------------
004550 0320-EVALUA-SELECCION.
004560     SET TRANSACCION-RECHAZADA TO TRUE
004570     IF TXN-DATE >= WKS-PRM-DATE-FROM AND
004580         TXN-DATE <= WKS-PRM-DATE-TO
004590         IF FILTRO-CIUDAD-INACTIVO
004600             SET TRANSACCION-SELECCIONADA TO TRUE
004610         ELSE
004620             IF WA-CITY-MAYUS(WKS-AGENTE-ACTUAL) = WKS-PRM-CITY
004630                 SET TRANSACCION-SELECCIONADA TO TRUE
004640             END-IF
004650         END-IF
004660     END-IF.
004670*----------------------------------------------------------------
004680* ACUMULA TOTALES DE RESUMEN Y MARCA AL AGENTE COMO VISTO PARA
004690* EL CONTEO DE AGENTES UNICOS.
004700*----------------------------------------------------------------
004710 0330-ACUMULA-OVERVIEW.
004720     ADD TXN-SALE-PRICE TO WKS-OV-TOTAL
004730     ADD 1 TO WKS-OV-CUENTA
004740     IF NOT WA-YA-VISTO(WKS-AGENTE-ACTUAL)
004750         MOVE 'S' TO WA-VISTO(WKS-AGENTE-ACTUAL)
004760         ADD 1 TO WKS-OV-AGENTES-UNICOS
004770     END-IF.
004780*----------------------------------------------------------------
004790* CALCULA LA FECHA DE CUBETA SEGUN EL GRANO DEL PARAMETRO Y
004800* ACUMULA EN EL RENGLON DE SERIE CORRESPONDIENTE (BUSQUEDA
004810* LINEAL, LA TABLA SE ORDENA HASTA EL FINAL DE LA CORRIDA).
004820*----------------------------------------------------------------
004830 0340-ACUMULA-SERIE.
004840     PERFORM 0345-CALCULA-CUBETA
004850     PERFORM 0346-BUSCA-RENGLON-SERIE
004860     IF CUBETA-NO-ENCONTRADA
004870         ADD 1 TO WKS-SERIE-TOTAL-CUBETAS
004880         MOVE WKS-FECHA-TRABAJO-X TO
004890             SER-BUCKET(WKS-SERIE-TOTAL-CUBETAS)
004900         MOVE ZERO TO SER-TOTAL(WKS-SERIE-TOTAL-CUBETAS)
004910         MOVE ZERO TO SER-COUNT(WKS-SERIE-TOTAL-CUBETAS)
004920         MOVE WKS-SERIE-TOTAL-CUBETAS TO WKS-RENGLON-SERIE
004930     END-IF
004940     ADD TXN-SALE-PRICE TO SER-TOTAL(WKS-RENGLON-SERIE)
004950     ADD 1 TO SER-COUNT(WKS-RENGLON-SERIE).
004960*----------------------------------------------------------------
004970* DETERMINA LA FECHA DE CUBETA (WKS-FECHA-TRABAJO) A PARTIR DE
004980* TXN-DATE Y EL GRANO DE PRM-GRAIN.  DIARIA = LA FECHA MISMA.
004990* MENSUAL = PRIMER DIA DEL MES.  SEMANAL = LUNES DE LA SEMANA
005000* ISO, OBTENIDO RETROCEDIENDO UN DIA A LA VEZ SEGUN EL INDICE
005010* DE DIA DE LA SEMANA (LUNES = 0).
005020* 1990-01-05 JRM  REESCRITO, VER 0347B/0348/0349. DSI-0145.
005030*----------------------------------------------------------------
005040 0345-CALCULA-CUBETA.                                              DSI0145
005050     MOVE TXN-DATE(1:4) TO WKS-FT-ANO
005060     MOVE TXN-DATE(5:2) TO WKS-FT-MES
005070     MOVE TXN-DATE(7:2) TO WKS-FT-DIA
005080     IF WKS-PRM-GRAIN = 'WEEKLY'
005090         PERFORM 0348-CALCULA-DIA-SEMANA
005100         IF WKS-DIA-SEMANA > 0
005110             PERFORM 0349-RESTA-UN-DIA WKS-DIA-SEMANA TIMES
005120         END-IF
005130     ELSE
005140         IF WKS-PRM-GRAIN = 'MONTHLY'
005150             MOVE 1 TO WKS-FT-DIA
005160         END-IF
005170     END-IF.
005180*----------------------------------------------------------------
005190* DETERMINA SI WKS-ANO-AUX ES BISIESTO (DIVISIBLE ENTRE 4, Y SI
005200* ES DIVISIBLE ENTRE 100 SOLO CUENTA SI TAMBIEN LO ES ENTRE
005210* 400).  SE USA DIVIDE ... REMAINDER EN LUGAR DE UNA FUNCION
005220* INTRINSECA DE MODULO.
005230*----------------------------------------------------------------
005240 0347B-DETERMINA-BISIESTO.
005250     DIVIDE WKS-ANO-AUX BY 4   GIVING WKS-COCIENTE-AUX
005260         REMAINDER WKS-RESTO-4
005270     DIVIDE WKS-ANO-AUX BY 100 GIVING WKS-COCIENTE-AUX
005280         REMAINDER WKS-RESTO-100
005290     DIVIDE WKS-ANO-AUX BY 400 GIVING WKS-COCIENTE-AUX
005300         REMAINDER WKS-RESTO-400
005310     IF WKS-RESTO-4 = 0 AND
005320         (WKS-RESTO-100 NOT = 0 OR WKS-RESTO-400 = 0)
005330         SET ANO-BISIESTO TO TRUE
005340     ELSE
005350         SET ANO-NO-BISIESTO TO TRUE
005360     END-IF.
005370*----------------------------------------------------------------
005380* CALCULA EL INDICE DE DIA DE LA SEMANA DE WKS-FECHA-TRABAJO,
005390* CON LUNES = 0 Y DOMINGO = 6, POR LA FORMULA CLASICA DE DIA DE
005400* LA SEMANA (CONGRUENCIA SOBRE EL CALENDARIO GREGORIANO), QUE
005410* EVITA TENER QUE CONVERTIR LA FECHA A UN NUMERO DE DIA
005420* ABSOLUTO.  TODAS LAS DIVISIONES SE HACEN POR SEPARADO CON
005430* DIVIDE PARA GARANTIZAR TRUNCAMIENTO ENTERO EN CADA TERMINO.
005440*----------------------------------------------------------------
005450 0348-CALCULA-DIA-SEMANA.
005460     MOVE WKS-FT-ANO TO WKS-Z-ANO
005470     MOVE WKS-FT-MES TO WKS-Z-MES
005480     IF WKS-FT-MES < 3
005490         ADD 12 TO WKS-Z-MES
005500         SUBTRACT 1 FROM WKS-Z-ANO
005510     END-IF
005520     DIVIDE WKS-Z-ANO BY 100 GIVING WKS-Z-J REMAINDER WKS-Z-K
005530     DIVIDE WKS-Z-K BY 4 GIVING WKS-Z-K-ENTRE-4
005540         REMAINDER WKS-Z-RESTO-AUX
005550     DIVIDE WKS-Z-J BY 4 GIVING WKS-Z-J-ENTRE-4
005560         REMAINDER WKS-Z-RESTO-AUX
005570     COMPUTE WKS-Z-NUMERADOR = 13 * (WKS-Z-MES + 1)
005580     DIVIDE WKS-Z-NUMERADOR BY 5 GIVING WKS-Z-TERMINO-MES
005590         REMAINDER WKS-Z-RESTO-AUX
005600     COMPUTE WKS-Z-SUMA = WKS-FT-DIA + WKS-Z-TERMINO-MES +
005610         WKS-Z-K + WKS-Z-K-ENTRE-4 + WKS-Z-J-ENTRE-4 +
005620         (5 * WKS-Z-J)
005630     DIVIDE WKS-Z-SUMA BY 7 GIVING WKS-Z-RESTO-AUX
005640         REMAINDER WKS-Z-H
005650*    WKS-Z-H: 0=SABADO 1=DOMINGO 2=LUNES 3=MARTES 4=MIERCOLES
005660*             5=JUEVES 6=VIERNES.  SE REEXPRESA CON LUNES = 0.
005670     IF WKS-Z-H = 0
005680         MOVE 5 TO WKS-DIA-SEMANA
005690     ELSE
005700         IF WKS-Z-H = 1
005710             MOVE 6 TO WKS-DIA-SEMANA
005720         ELSE
005730             COMPUTE WKS-DIA-SEMANA = WKS-Z-H - 2
005740         END-IF
005750     END-IF.
005760*----------------------------------------------------------------
005770* RETROCEDE WKS-FECHA-TRABAJO UN DIA, AJUSTANDO MES Y AÑO
005780* CUANDO SE CRUZA UN LIMITE DE MES O DE AÑO.
005790*----------------------------------------------------------------
005800 0349-RESTA-UN-DIA.
005810     IF WKS-FT-DIA > 1
005820         SUBTRACT 1 FROM WKS-FT-DIA
005830     ELSE
005840         IF WKS-FT-MES > 1
005850             SUBTRACT 1 FROM WKS-FT-MES
005860         ELSE
005870             MOVE 12 TO WKS-FT-MES
005880             SUBTRACT 1 FROM WKS-FT-ANO
005890         END-IF
005900         MOVE WKS-FT-ANO TO WKS-ANO-AUX
005910         PERFORM 0347B-DETERMINA-BISIESTO
005920         IF ANO-BISIESTO
005930             MOVE WKS-DPMB(WKS-FT-MES) TO WKS-FT-DIA
005940         ELSE
005950             MOVE WKS-DPM(WKS-FT-MES) TO WKS-FT-DIA
005960         END-IF
005970     END-IF.
005980*----------------------------------------------------------------
005990* BUSQUEDA LINEAL DEL RENGLON DE SERIE CON LA FECHA DE CUBETA
006000* YA CALCULADA EN WKS-FECHA-TRABAJO.
006010*----------------------------------------------------------------
006020 0346-BUSCA-RENGLON-SERIE.
006030     SET CUBETA-NO-ENCONTRADA TO TRUE
006040     MOVE ZERO TO WKS-RENGLON-SERIE
006050     IF WKS-SERIE-TOTAL-CUBETAS > 0
006060         MOVE 1 TO WKS-IDX-1
006070 0346-CICLO.
006080         IF WKS-IDX-1 <= WKS-SERIE-TOTAL-CUBETAS AND
006090             CUBETA-NO-ENCONTRADA
006100             IF SER-BUCKET(WKS-IDX-1) = WKS-FECHA-TRABAJO-X
006110                 SET CUBETA-ENCONTRADA TO TRUE
006120                 MOVE WKS-IDX-1 TO WKS-RENGLON-SERIE
006130             ELSE
006140                 ADD 1 TO WKS-IDX-1
006150                 GO TO 0346-CICLO
006160             END-IF
006170         END-IF
006180     END-IF.
006190*----------------------------------------------------------------
006200* ACUMULA CUENTA Y TOTAL POR AGENTE DIRECTAMENTE EN LA TABLA DE
006210* AGENTES (RENGLON WKS-AGENTE-ACTUAL, YA LOCALIZADO POR 0310).
006220* LA TABLA SE ORDENA Y SE RECORTA A LOS 10 PRIMEROS AL FINAL DE
006230* LA CORRIDA (VER 0740-ORDENA-AGENTES).
006240*----------------------------------------------------------------
006250 0350-ACUMULA-AGENTE.
006260     ADD TXN-SALE-PRICE TO WA-TOTAL(WKS-AGENTE-ACTUAL)
006270     ADD 1 TO WA-CUENTA(WKS-AGENTE-ACTUAL).
006280*----------------------------------------------------------------
006290* ACUMULA CUENTA Y TOTAL POR CIUDAD DEL AGENTE (BUSQUEDA LINEAL
006300* SOBRE LA TABLA DE CIUDADES, QUE CRECE BAJO DEMANDA).
006310*----------------------------------------------------------------
006320 0360-ACUMULA-CIUDAD.
006330     PERFORM 0365-BUSCA-RENGLON-CIUDAD
006340     IF CIUDAD-RENGLON-NO-ENCONTRADO
006350         ADD 1 TO WKS-CIUDAD-TOTAL-RENGLONES
006360         MOVE WA-CITY(WKS-AGENTE-ACTUAL) TO
006370             CB-CITY(WKS-CIUDAD-TOTAL-RENGLONES)
006380         MOVE ZERO TO CB-COUNT(WKS-CIUDAD-TOTAL-RENGLONES)
006390         MOVE ZERO TO CB-TOTAL(WKS-CIUDAD-TOTAL-RENGLONES)
006400         MOVE WKS-CIUDAD-TOTAL-RENGLONES TO WKS-RENGLON-CIUDAD
006410     END-IF
006420     ADD TXN-SALE-PRICE TO CB-TOTAL(WKS-RENGLON-CIUDAD)
006430     ADD 1 TO CB-COUNT(WKS-RENGLON-CIUDAD).
006440*----------------------------------------------------------------
006450 0365-BUSCA-RENGLON-CIUDAD.
006460     SET CIUDAD-RENGLON-NO-ENCONTRADO TO TRUE
006470     MOVE ZERO TO WKS-RENGLON-CIUDAD
006480     IF WKS-CIUDAD-TOTAL-RENGLONES > 0
006490         MOVE 1 TO WKS-IDX-1
006500 0365-CICLO.
006510         IF WKS-IDX-1 <= WKS-CIUDAD-TOTAL-RENGLONES AND
006520             CIUDAD-RENGLON-NO-ENCONTRADO
006530             IF CB-CITY(WKS-IDX-1) = WA-CITY(WKS-AGENTE-ACTUAL)
006540                 SET CIUDAD-RENGLON-ENCONTRADO TO TRUE
006550                 MOVE WKS-IDX-1 TO WKS-RENGLON-CIUDAD
006560             ELSE
006570                 ADD 1 TO WKS-IDX-1
006580                 GO TO 0365-CICLO
006590             END-IF
006600         END-IF
006610     END-IF.
006620*----------------------------------------------------------------
006630* CALCULA EL PROMEDIO DE VENTA (REDONDEADO A DOS DECIMALES,
006640* MEDIO HACIA ARRIBA) Y DEJA EL RESUMEN LISTO PARA IMPRIMIR.
006650*----------------------------------------------------------------
006660 0700-CIERRA-OVERVIEW SECTION.
006670     IF WKS-OV-CUENTA > 0
006680         COMPUTE WKS-OV-PROMEDIO ROUNDED =
006690             WKS-OV-TOTAL / WKS-OV-CUENTA
006700     ELSE
006710         MOVE ZERO TO WKS-OV-PROMEDIO
006720     END-IF.
006730 0700-CIERRA-OVERVIEW-E.
006740     EXIT.
006750*----------------------------------------------------------------
006760* ORDENA LA SERIE ASCENDENTE POR FECHA DE CUBETA (INTERCAMBIO
006770* SIMPLE, LA TABLA ES PEQUEÑA Y ACOTADA).
006780*----------------------------------------------------------------
006790 0720-ORDENA-SERIE SECTION.
006800     IF WKS-SERIE-TOTAL-CUBETAS > 1
006810         PERFORM 0721-CICLO-EXTERNO
006820             VARYING WKS-IDX-1 FROM 1 BY 1
006830             UNTIL WKS-IDX-1 >= WKS-SERIE-TOTAL-CUBETAS
006840     END-IF.
006850 0720-ORDENA-SERIE-E.
006860     EXIT.
006870 0721-CICLO-EXTERNO.
006880     PERFORM 0722-CICLO-INTERNO
006890         VARYING WKS-IDX-2 FROM 1 BY 1
006900         UNTIL WKS-IDX-2 > WKS-SERIE-TOTAL-CUBETAS - WKS-IDX-1.
006910 0722-CICLO-INTERNO.
006920     IF SER-BUCKET(WKS-IDX-2) > SER-BUCKET(WKS-IDX-2 + 1)
006930         MOVE SER-BUCKET(WKS-IDX-2) TO WKS-SERIE-BUCKET-TEMP
006940         MOVE SER-TOTAL(WKS-IDX-2)  TO WKS-SERIE-TOTAL-TEMP
006950         MOVE SER-COUNT(WKS-IDX-2)  TO WKS-SERIE-COUNT-TEMP
006960         MOVE SER-BUCKET(WKS-IDX-2 + 1) TO SER-BUCKET(WKS-IDX-2)
006970         MOVE SER-TOTAL(WKS-IDX-2 + 1)  TO SER-TOTAL(WKS-IDX-2)
006980         MOVE SER-COUNT(WKS-IDX-2 + 1)  TO SER-COUNT(WKS-IDX-2)
006990         MOVE WKS-SERIE-BUCKET-TEMP TO SER-BUCKET(WKS-IDX-2 + 1)
007000         MOVE WKS-SERIE-TOTAL-TEMP  TO SER-TOTAL(WKS-IDX-2 + 1)
007010         MOVE WKS-SERIE-COUNT-TEMP  TO SER-COUNT(WKS-IDX-2 + 1)
007020     END-IF.
007030*----------------------------------------------------------------
007040* ORDENA LOS AGENTES VISTOS POR TOTAL DESCENDENTE, CUENTA
007050* DESCENDENTE Y NOMBRE ASCENDENTE, Y LOS RECORTA A 10.
007060*----------------------------------------------------------------
007070 0740-ORDENA-AGENTES SECTION.
007080     IF WKS-TOTAL-AGENTES > 1
007090         PERFORM 0741-CICLO-EXTERNO
007100             VARYING WKS-IDX-1 FROM 1 BY 1
007110             UNTIL WKS-IDX-1 >= WKS-TOTAL-AGENTES
007120     END-IF
007130     PERFORM 0745-COPIA-TOP-10.
007140 0740-ORDENA-AGENTES-E.
007150     EXIT.
007160 0741-CICLO-EXTERNO.
007170     PERFORM 0742-CICLO-INTERNO
007180         VARYING WKS-IDX-2 FROM 1 BY 1
007190         UNTIL WKS-IDX-2 > WKS-TOTAL-AGENTES - WKS-IDX-1.
007200 0742-CICLO-INTERNO.
007210     SET AGENTE-NO-ENCONTRADO TO TRUE
007220     IF WA-TOTAL(WKS-IDX-2) < WA-TOTAL(WKS-IDX-2 + 1)
007230         SET AGENTE-ENCONTRADO TO TRUE
007240     ELSE
007250         IF WA-TOTAL(WKS-IDX-2) = WA-TOTAL(WKS-IDX-2 + 1)
007260             IF WA-CUENTA(WKS-IDX-2) < WA-CUENTA(WKS-IDX-2 + 1)
007270                 SET AGENTE-ENCONTRADO TO TRUE
007280             ELSE
007290                 IF WA-CUENTA(WKS-IDX-2) =
007300                     WA-CUENTA(WKS-IDX-2 + 1)
007310                     IF WA-NAME(WKS-IDX-2) >
007320                         WA-NAME(WKS-IDX-2 + 1)
007330                         SET AGENTE-ENCONTRADO TO TRUE
007340                     END-IF
007350                 END-IF
007360             END-IF
007370         END-IF
007380     END-IF
007390     IF AGENTE-ENCONTRADO
007400         MOVE WKS-AGENTE-RENGLON(WKS-IDX-2) TO WKS-AGENTE-TEMP
007410         MOVE WKS-AGENTE-RENGLON(WKS-IDX-2 + 1) TO
007420             WKS-AGENTE-RENGLON(WKS-IDX-2)
007430         MOVE WKS-AGENTE-TEMP TO
007440             WKS-AGENTE-RENGLON(WKS-IDX-2 + 1)
007450     END-IF.
007460*----------------------------------------------------------------
007470 0745-COPIA-TOP-10.
007480     MOVE ZERO TO WKS-RENGLON-TOP
007490     MOVE 1 TO WKS-IDX-1
007500 0745-CICLO.
007510     IF WKS-IDX-1 <= WKS-TOTAL-AGENTES AND WKS-RENGLON-TOP < 10
007520         IF WA-CUENTA(WKS-IDX-1) > 0
007530             ADD 1 TO WKS-RENGLON-TOP
007540             MOVE WA-NAME(WKS-IDX-1)   TO
007550                 TA-NAME(WKS-RENGLON-TOP)
007560             MOVE WA-CUENTA(WKS-IDX-1) TO
007570                 TA-COUNT(WKS-RENGLON-TOP)
007580             MOVE WA-TOTAL(WKS-IDX-1)  TO
007590                 TA-TOTAL(WKS-RENGLON-TOP)
007600         END-IF
007610         ADD 1 TO WKS-IDX-1
007620         GO TO 0745-CICLO
007630     END-IF.
007640*----------------------------------------------------------------
007650* ORDENA LAS CIUDADES POR TOTAL DESCENDENTE, CUENTA DESCENDENTE
007660* Y NOMBRE DE CIUDAD ASCENDENTE (INTERCAMBIO SIMPLE).
007670*----------------------------------------------------------------
007680 0760-ORDENA-CIUDADES SECTION.
007690     IF WKS-CIUDAD-TOTAL-RENGLONES > 1
007700         PERFORM 0761-CICLO-EXTERNO
007710             VARYING WKS-IDX-1 FROM 1 BY 1
007720             UNTIL WKS-IDX-1 >= WKS-CIUDAD-TOTAL-RENGLONES
007730     END-IF.
007740 0760-ORDENA-CIUDADES-E.
007750     EXIT.
007760 0761-CICLO-EXTERNO.
007770     PERFORM 0762-CICLO-INTERNO
007780         VARYING WKS-IDX-2 FROM 1 BY 1
007790         UNTIL WKS-IDX-2 > WKS-CIUDAD-TOTAL-RENGLONES - WKS-IDX-1.
007800 0762-CICLO-INTERNO.
007810     SET CIUDAD-RENGLON-NO-ENCONTRADO TO TRUE
007820     IF CB-TOTAL(WKS-IDX-2) < CB-TOTAL(WKS-IDX-2 + 1)
007830         SET CIUDAD-RENGLON-ENCONTRADO TO TRUE
007840     ELSE
007850         IF CB-TOTAL(WKS-IDX-2) = CB-TOTAL(WKS-IDX-2 + 1)
007860             IF CB-COUNT(WKS-IDX-2) < CB-COUNT(WKS-IDX-2 + 1)
007870                 SET CIUDAD-RENGLON-ENCONTRADO TO TRUE
007880             ELSE
007890                 IF CB-COUNT(WKS-IDX-2) = CB-COUNT(WKS-IDX-2 + 1)
007900                     IF CB-CITY(WKS-IDX-2) >
007910                         CB-CITY(WKS-IDX-2 + 1)
007920                         SET CIUDAD-RENGLON-ENCONTRADO TO TRUE
007930                     END-IF
007940                 END-IF
007950             END-IF
007960         END-IF
007970     END-IF
007980     IF CIUDAD-RENGLON-ENCONTRADO
007990         MOVE CB-CITY(WKS-IDX-2)  TO WKS-CIUDAD-NOMBRE-TEMP
008000         MOVE CB-COUNT(WKS-IDX-2) TO WKS-CIUDAD-COUNT-TEMP
008010         MOVE CB-TOTAL(WKS-IDX-2) TO WKS-CIUDAD-TOTAL-TEMP
008020         MOVE CB-CITY(WKS-IDX-2 + 1)  TO CB-CITY(WKS-IDX-2)
008030         MOVE CB-COUNT(WKS-IDX-2 + 1) TO CB-COUNT(WKS-IDX-2)
008040         MOVE CB-TOTAL(WKS-IDX-2 + 1) TO CB-TOTAL(WKS-IDX-2)
008050         MOVE WKS-CIUDAD-NOMBRE-TEMP TO CB-CITY(WKS-IDX-2 + 1)
008060         MOVE WKS-CIUDAD-COUNT-TEMP  TO CB-COUNT(WKS-IDX-2 + 1)
008070         MOVE WKS-CIUDAD-TOTAL-TEMP  TO CB-TOTAL(WKS-IDX-2 + 1)
008080     END-IF.
008090*----------------------------------------------------------------
008100* IMPRIME LAS CINCO SECCIONES DEL REPORTE RPTOUT.
008110*----------------------------------------------------------------
008120 0800-IMPRIME-REPORTE SECTION.
008130     PERFORM 0810-TITULO
008140     PERFORM 0820-OVERVIEW
008150     PERFORM 0830-SERIE
008160     PERFORM 0840-TOP-AGENTES
008170     PERFORM 0850-CIUDADES.
008180 0800-IMPRIME-REPORTE-E.
008190     EXIT.
008200*----------------------------------------------------------------
008210 0810-TITULO.
008220     MOVE SPACES TO WKS-LINEA-TITULO
008230     MOVE 'SALES ANALYTICS REPORT' TO LT-TITULO
008240     MOVE 'DATE RANGE:' TO LT-ROTULO-RANGO
008250     MOVE WKS-PRM-DATE-FROM TO LT-FECHA-DESDE
008260     MOVE WKS-PRM-DATE-TO   TO LT-FECHA-HASTA
008270     MOVE 'CITY: ' TO LT-ROTULO-CIUDAD
008280     IF FILTRO-CIUDAD-INACTIVO
008290         MOVE 'ALL' TO LT-CIUDAD
008300     ELSE
008310         MOVE WKS-PRM-CITY TO LT-CIUDAD
008320     END-IF
008330     MOVE 'GRAIN: ' TO LT-ROTULO-GRANO
008340     MOVE WKS-PRM-GRAIN TO LT-GRANO
008350     MOVE WKS-LINEA-TITULO TO PRINT-LINE
008360     PERFORM 0890-GRABA-RPTOUT.
008370*----------------------------------------------------------------
008380 0820-OVERVIEW.
008390     MOVE SPACES TO WKS-LINEA-ENCABEZADO-SECCION
008400     MOVE 'OVERVIEW' TO LE-TEXTO
008410     MOVE WKS-LINEA-ENCABEZADO-SECCION TO PRINT-LINE
008420     PERFORM 0890-GRABA-RPTOUT
008430     MOVE SPACES TO WKS-LINEA-OVERVIEW
008440     MOVE 'TOTAL SALES' TO LO-ROTULO
008450     MOVE WKS-OV-TOTAL TO LO-VALOR-MONTO
008460     MOVE WKS-LINEA-OVERVIEW TO PRINT-LINE
008470     PERFORM 0890-GRABA-RPTOUT
008480     MOVE SPACES TO WKS-LINEA-OVERVIEW
008490     MOVE 'AVERAGE SALE' TO LO-ROTULO
008500     MOVE WKS-OV-PROMEDIO TO LO-VALOR-MONTO
008510     MOVE WKS-LINEA-OVERVIEW TO PRINT-LINE
008520     PERFORM 0890-GRABA-RPTOUT
008530     MOVE SPACES TO WKS-LINEA-OVERVIEW
008540     MOVE 'TRANSACTION COUNT' TO LO-ROTULO
008550     MOVE WKS-OV-CUENTA TO LO-VALOR-CUENTA
008560     MOVE WKS-LINEA-OVERVIEW TO PRINT-LINE
008570     PERFORM 0890-GRABA-RPTOUT
008580     MOVE SPACES TO WKS-LINEA-OVERVIEW
008590     MOVE 'UNIQUE AGENTS' TO LO-ROTULO
008600     MOVE WKS-OV-AGENTES-UNICOS TO LO-VALOR-AGENTES
008610     MOVE WKS-LINEA-OVERVIEW TO PRINT-LINE
008620     PERFORM 0890-GRABA-RPTOUT.
008630*----------------------------------------------------------------
008640 0830-SERIE.
008650     MOVE SPACES TO WKS-LINEA-ENCABEZADO-SECCION
008660     MOVE 'SALES BY PERIOD' TO LE-TEXTO
008670     MOVE WKS-LINEA-ENCABEZADO-SECCION TO PRINT-LINE
008680     PERFORM 0890-GRABA-RPTOUT
008690     MOVE WKS-LINEA-ENCAB-SERIE TO PRINT-LINE
008700     PERFORM 0890-GRABA-RPTOUT
008710     MOVE 1 TO WKS-IDX-1
008720 0831-CICLO.
008730     IF WKS-IDX-1 <= WKS-SERIE-TOTAL-CUBETAS
008740         PERFORM 0832-IMPRIME-RENGLON-SERIE
008750         ADD 1 TO WKS-IDX-1
008760         GO TO 0831-CICLO
008770     END-IF
008780     MOVE SPACES TO WKS-LINEA-TOTAL-CRUZADO
008790     MOVE 'PERIOD TOTAL' TO LTC-ROTULO
008800     MOVE WKS-OV-TOTAL TO LTC-TOTAL
008810     MOVE WKS-LINEA-TOTAL-CRUZADO TO PRINT-LINE
008820     PERFORM 0890-GRABA-RPTOUT.
008830*----------------------------------------------------------------
008840 0832-IMPRIME-RENGLON-SERIE.
008850     MOVE SPACES TO WKS-LINEA-SERIE
008860     MOVE SER-BUCKET(WKS-IDX-1)(1:4) TO LS-FECHA(1:4)
008870     MOVE '-' TO LS-FECHA(5:1)
008880     MOVE SER-BUCKET(WKS-IDX-1)(5:2) TO LS-FECHA(6:2)
008890     MOVE '-' TO LS-FECHA(8:1)
008900     MOVE SER-BUCKET(WKS-IDX-1)(7:2) TO LS-FECHA(9:2)
008910     MOVE SER-TOTAL(WKS-IDX-1) TO LS-TOTAL
008920     MOVE SER-COUNT(WKS-IDX-1) TO LS-CUENTA
008930     MOVE WKS-LINEA-SERIE TO PRINT-LINE
008940     PERFORM 0890-GRABA-RPTOUT.
008950*----------------------------------------------------------------
008960 0840-TOP-AGENTES.
008970     MOVE SPACES TO WKS-LINEA-ENCABEZADO-SECCION
008980     MOVE 'TOP AGENTS' TO LE-TEXTO
008990     MOVE WKS-LINEA-ENCABEZADO-SECCION TO PRINT-LINE
009000     PERFORM 0890-GRABA-RPTOUT
009010     MOVE WKS-LINEA-ENCAB-TOP-AGENTE TO PRINT-LINE
009020     PERFORM 0890-GRABA-RPTOUT
009030     MOVE 1 TO WKS-IDX-1
009040 0841-CICLO.
009050     IF WKS-IDX-1 <= WKS-RENGLON-TOP
009060         MOVE SPACES TO WKS-LINEA-TOP-AGENTE
009070         MOVE WKS-IDX-1 TO LTA-RANGO
009080         MOVE TA-NAME(WKS-IDX-1)  TO LTA-NOMBRE
009090         MOVE TA-COUNT(WKS-IDX-1) TO LTA-CUENTA
009100         MOVE TA-TOTAL(WKS-IDX-1) TO LTA-TOTAL
009110         MOVE WKS-LINEA-TOP-AGENTE TO PRINT-LINE
009120         PERFORM 0890-GRABA-RPTOUT
009130         ADD 1 TO WKS-IDX-1
009140         GO TO 0841-CICLO
009150     END-IF.
009160*----------------------------------------------------------------
009170 0850-CIUDADES.
009180     MOVE SPACES TO WKS-LINEA-ENCABEZADO-SECCION
009190     MOVE 'CITY BREAKDOWN' TO LE-TEXTO
009200     MOVE WKS-LINEA-ENCABEZADO-SECCION TO PRINT-LINE
009210     PERFORM 0890-GRABA-RPTOUT
009220     MOVE WKS-LINEA-ENCAB-CIUDAD TO PRINT-LINE
009230     PERFORM 0890-GRABA-RPTOUT
009240     MOVE 1 TO WKS-IDX-1
009250 0851-CICLO.
009260     IF WKS-IDX-1 <= WKS-CIUDAD-TOTAL-RENGLONES
009270         MOVE SPACES TO WKS-LINEA-CIUDAD
009280         MOVE CB-CITY(WKS-IDX-1)  TO LCB-CIUDAD
009290         MOVE CB-COUNT(WKS-IDX-1) TO LCB-CUENTA
009300         MOVE CB-TOTAL(WKS-IDX-1) TO LCB-TOTAL
009310         MOVE WKS-LINEA-CIUDAD TO PRINT-LINE
009320         PERFORM 0890-GRABA-RPTOUT
009330         ADD 1 TO WKS-IDX-1
009340         GO TO 0851-CICLO
009350     END-IF
009360     MOVE SPACES TO WKS-LINEA-TOTAL-CRUZADO
009370     MOVE 'GRAND TOTAL' TO LTC-ROTULO
009380     MOVE WKS-OV-TOTAL TO LTC-TOTAL
009390     MOVE WKS-LINEA-TOTAL-CRUZADO TO PRINT-LINE
009400     PERFORM 0890-GRABA-RPTOUT.
009410*----------------------------------------------------------------
009420 0890-GRABA-RPTOUT.
009430     WRITE PRINT-LINE
009440     IF FS-RPTOUT NOT = 0
009450         MOVE 'RPTOUT  '  TO ARCHIVO
009460         MOVE 'WRITE '    TO ACCION
009470         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
009480                 FS-RPTOUT, FSE-RPTOUT
009490         MOVE 91 TO RETURN-CODE
009500         STOP RUN
009510     END-IF.
009520*----------------------------------------------------------------
009530 0900-ESTADISTICAS SECTION.
009540     DISPLAY '*******************************************' UPON
009550         CONSOLE
009560     DISPLAY '* REAN0001 - MOTOR DE ANALITICA DE VENTAS  *' UPON
009570         CONSOLE
009580     DISPLAY '*******************************************' UPON
009590         CONSOLE
009600     DISPLAY 'TRANSACCIONES LEIDAS       : '
009610         WKS-EST-TRANS-LEIDAS UPON CONSOLE
009620     DISPLAY 'TRANSACCIONES SELECCIONADAS: '
009630         WKS-EST-TRANS-SELECCIONADAS UPON CONSOLE
009640     DISPLAY 'TRANSACCIONES RECHAZADAS   : '
009650         WKS-EST-TRANS-RECHAZADAS UPON CONSOLE.
009660 0900-ESTADISTICAS-E.
009670     EXIT.
009680*----------------------------------------------------------------
009690 0990-CIERRA-ARCHIVOS SECTION.
009700     CLOSE PARMS
009710     CLOSE AGENTS
009720     CLOSE TRANS
009730     CLOSE RPTOUT.
009740 0990-CIERRA-ARCHIVOS-E.
009750     EXIT.
