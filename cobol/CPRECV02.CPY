000010******************************************************************
000020*               C O P Y B O O K   C P R E C V 0 2                *
000030******************************************************************
000040* APLICACION  : VENTAS BIENES RAICES                             *
000050* COPYBOOK    : CPRECV02                                         *
000060* DESCRIPCION : LINEA DE SALIDA SQLOUT, SENTENCIA YA CONVERTIDA  *
000070*             : A DIALECTO SNOWFLAKE.  USADO POR RECV0001.       *
000080* MANTTO      : 1986-09-19 JRM  ALTA INICIAL DEL COPYBOOK.       *
000090*             : 1999-02-11 CHG  REVISION Y2K, SIN CAMBIO DE      *
000100*             :                 LAYOUT.                          *
000110******************************************************************
000120* NOTA: SQL-OUTPUT-RECORD OCUPA EL ANCHO EXACTO DEL REGISTRO DE  *
000130*       INTERFAZ (100 BYTES), SIN FILLER DE RELLENO.             *
000140******************************************************************
000150*----------------------------------------------------------------
000160* R2 - LINEA DE SALIDA SQLOUT, SQL YA CONVERTIDO (100 BYTES)
000170*----------------------------------------------------------------
000180 01  SQL-OUTPUT-RECORD.
000190     05  OUT-TEXT                    PIC X(100).
